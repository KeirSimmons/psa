000100* FD for Sale Observation batch input file.
000200*
000300* 15/03/97 vbc - Created.
000400*
000500 fd  Gc-Sale-File.
000600     copy "wsgcsal.cob".
000700*
