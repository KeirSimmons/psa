000100* FD for Set (Bundle) Registry file.
000200*
000300* 09/04/97 vbc - Created.
000400*
000500 fd  Gc-Set-File.
000600     copy "wsgcset.cob".
000700*
