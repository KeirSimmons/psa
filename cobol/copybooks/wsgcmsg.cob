000100********************************************
000200*                                          *
000300*  Common Error / Warning Message Literals *
000400*       For The Graded Card System         *
000500********************************************
000600*
000700* 04/01/97 vbc - Created.
000800* 14/10/98 vbc - Added GC020-GC024 for set-pricing validation.
000900* 20/09/25 vbc - Added GC026 - duplicate cert within a LIST build.
001000*
001100 01  GC-Error-Messages.
001200* Collection / Validation
001300     03  GC001  pic x(30) value "GC001 Grade missing - cert ".
001400     03  GC002  pic x(30) value "GC002 Unknown field - cert ".
001500     03  GC003  pic x(30) value "GC003 Bad set code - cert ".
001600     03  GC004  pic x(30) value "GC004 Duplicate cert - ".
001700     03  GC005  pic x(30) value "GC005 Cert not found - ".
001800* Pricing Engine
001900     03  GC010  pic x(30) value "GC010 No sale data supplied.".
002000     03  GC011  pic x(30) value "GC011 Bad observation grade -".
002100     03  GC012  pic x(30) value "GC012 Bad observation price -".
002200     03  GC013  pic x(30) value "GC013 Price did not change.".
002300* Set Pricing
002400     03  GC020  pic x(33) value "GC020 Need one of cert/list/id.".
002500     03  GC021  pic x(35) value "GC021 Cert list needs 2+ certs.".
002600     03  GC022  pic x(30) value "GC022 Card sold/unpriced - ".
002700     03  GC023  pic x(35) value "GC023 Identical set exists.".
002800     03  GC024  pic x(30) value "GC024 Autoincr id in use - ".
002900     03  GC025  pic x(24) value "GC025 No sets for cert -".
003000     03  GC026  pic x(30) value "GC026 Duplicate cert in list-".
003100*
003200 01  GC-Error-Code           pic 999.
003300*
