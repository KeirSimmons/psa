000100* Select clause for GC print/report output file.
000200*
000300* 04/01/97 vbc - Created.
000400*
000500     select Gc-Print-File assign to "GCPRINT"
000600                          organization line sequential
000700                          file status  Gc-Print-Status.
000800*
