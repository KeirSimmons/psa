000100* FD for Collection Master file.
000200*
000300* 04/01/97 vbc - Created.
000400*
000500 fd  Gc-Coll-File.
000600     copy "wsgccrd.cob".
000700*
