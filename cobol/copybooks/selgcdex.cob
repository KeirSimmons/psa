000100* Select clause for Species (Dex) Catalogue file.
000200*
000300* 04/01/97 vbc - Created.
000400*
000500     select Gc-Dex-File  assign to "GCDEX"
000600                          organization line sequential
000700                          file status  Gc-Dex-Status.
000800*
