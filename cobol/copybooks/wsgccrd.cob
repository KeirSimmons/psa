000100********************************************
000200*                                          *
000300*  Record Definition For Graded Card       *
000400*       Collection Master File             *
000500*     Uses Card-Cert as key                *
000600********************************************
000700*  Record size 180 bytes.
000800*
000900* THESE FIELDS DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/97 vbc - Created.
001200* 22/06/98 vbc - Added Card-Contains-Pkmn bkgrnd species table.
001300* 11/02/99 vbc - Y2K. Card-Last-Updated stored ccyy-mm-dd text.
001400* 20/09/25 vbc - Named 11 bytes of end filler Card-Reserved-Data,
001500*                checked on load - catches a hand-edited or mis-
001600*                mapped extract carrying an extra field we don't
001700*                define, same as the old field-name check on the
001800*                interactive screen this file replaced.
001900*
002000 01  GC-Card-Record.
002100*                    Cert number, unique key on the master file.
002200     03  Card-Cert         pic x(10).
002300     03  Card-Year         pic x(4).
002400*                    Grade 1-10, required on every card.
002500     03  Card-Grade        pic 9(2).
002600*                    Autograph grade, zero if not autographed.
002700     03  Card-Sign         pic 9(2).
002800     03  Card-Sign-Present pic x.
002900*                    Species dex number, zero if not a Pokemon.
003000     03  Card-Pkmn         pic 9(4).
003100     03  Card-Energy       pic x.
003200     03  Card-Trainer      pic x.
003300     03  Card-Language     pic x(10).
003400*                    Set code, must be in set table if present.
003500     03  Card-Set          pic x(20).
003600     03  Card-Notes        pic x(30).
003700*                    Variant flags, Y/N/space, fixed order.
003800     03  Card-Detail-Flags.
003900         05  Card-Flag-1st           pic x.
004000         05  Card-Flag-Base-No-Rar   pic x.
004100         05  Card-Flag-Shadowless    pic x.
004200         05  Card-Flag-Shining       pic x.
004300         05  Card-Flag-FA            pic x.
004400         05  Card-Flag-EX            pic x.
004500         05  Card-Flag-M             pic x.
004600         05  Card-Flag-LV-X          pic x.
004700         05  Card-Flag-Legend        pic x.
004800         05  Card-Flag-Break         pic x.
004900         05  Card-Flag-Bandai        pic x.
005000         05  Card-Flag-Topsun-Nonum  pic x.
005100         05  Card-Flag-Promo         pic x.
005200     03  Card-Detail-Flags-Tbl redefines Card-Detail-Flags
005300                               pic x   occurs 13 times
005400                                       indexed by Card-Flag-Idx.
005500     03  Card-Sell-Price   pic 9(9).
005600     03  Card-Sold         pic x.
005700     03  Card-Avg-Price    pic 9(9).
005800*                    Last-priced date, stored iso text ccyy-mm-dd.
005900     03  Card-Last-Updated pic x(10).
006000     03  Card-Last-Upd-Ccyymmdd redefines Card-Last-Updated.
006100         05  Card-LU-Ccyy      pic x(4).
006200         05  filler            pic x.
006300         05  Card-LU-Mm        pic x(2).
006400         05  filler            pic x.
006500         05  Card-LU-Dd        pic x(2).
006600*                    Dex #'s of species in card art background.
006700     03  Card-Contains-Pkmn    pic 9(4)  occurs 10 times
006800                                         indexed by Card-Bg-Idx.
006900*                    Must be spaces on load - see 3000-Validate-
007000*                    Card in gccoll.  Non-blank here is data in a
007100*                    field this record does not define.
007200     03  Card-Reserved-Data    pic x(11).
007300     03  filler                pic x(2).
007400*
