000100* FD for Species (Dex) Catalogue file.
000200*
000300* 04/01/97 vbc - Created.
000400*
000500 fd  Gc-Dex-File.
000600     copy "wsgcdex.cob".
000700*
