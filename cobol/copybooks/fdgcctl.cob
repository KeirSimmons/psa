000100* FD for the batch run-control parameter card file.
000200*
000300* 12/05/97 vbc - Created.
000400*
000500 fd  Gc-Ctl-File.
000600     copy "wsgcctl.cob".
000700*
