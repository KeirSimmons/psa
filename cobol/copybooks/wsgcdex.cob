000100********************************************
000200*                                          *
000300*  Record Definition For Species (Dex)     *
000400*       Catalogue File                     *
000500*     Read once into table, no key file    *
000600********************************************
000700*  Record size 30 bytes.
000800*
000900* 04/01/97 vbc - Created.
001000*
001100 01  GC-Dex-Record.
001200     03  Dex-Id                pic 9(4).
001300     03  Dex-Name              pic x(20).
001400     03  filler                pic x(6).
001500*
