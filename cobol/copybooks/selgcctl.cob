000100* Select clause for the batch run-control parameter card file.
000200*
000300* 12/05/97 vbc - Created.
000400*
000500     select Gc-Ctl-File assign to "GCCTL"
000600                         organization line sequential
000700                         file status  Gc-Ctl-Status.
000800*
