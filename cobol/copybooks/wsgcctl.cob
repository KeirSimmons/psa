000100********************************************
000200*                                          *
000300*  Record Definition For The Batch         *
000400*       Run-Control Parameter Card         *
000500*     One record read at start of job      *
000600********************************************
000700*  Record size 258 bytes.
000800*
000900* 12/05/97 vbc - Created.
001000* 03/09/98 vbc - Added Ctl-Set-Id/Ctl-Delete-Flag for gcsetprc.
001100* 14/10/98 vbc - Added Ctl-Cert-List for cert-list set builds.
001200*
001300 01  GC-Control-Record.
001400*                    SINGLE/COPY/RECALC or CERT/LIST/SETID.
001500     03  Ctl-Mode              pic x(8).
001600     03  Ctl-Cert              pic x(10).
001700     03  Ctl-Copy-Cert         pic x(10).
001800     03  Ctl-Set-Id            pic x(6).
001900     03  Ctl-Delete-Flag       pic x.
002000     03  Ctl-Price-Only-Flag   pic x.
002100     03  Ctl-Cert-List-Count   pic 9(2).
002200     03  Ctl-Cert-List         pic x(10) occurs 20 times
002300                                         indexed by Ctl-List-Idx.
002400     03  filler                pic x(20).
002500*
