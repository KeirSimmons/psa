000100* Select clause for Sale Observation batch input file.
000200*
000300* 15/03/97 vbc - Created.
000400*
000500     select Gc-Sale-File assign to "GCSALE"
000600                          organization line sequential
000700                          file status  Gc-Sale-Status.
000800*
