000100* Select clause for Set (Bundle) Registry file.
000200*
000300* 09/04/97 vbc - Created.
000400*
000500     select Gc-Set-File  assign to "GCSET"
000600                          organization line sequential
000700                          file status  Gc-Set-Status.
000800*
