000100* FD for GC print/report output file, 100 col print line.
000200*
000300* 04/01/97 vbc - Created.
000400*
000500 fd  Gc-Print-File.
000600 01  Gc-Print-Line         pic x(100).
000700*
