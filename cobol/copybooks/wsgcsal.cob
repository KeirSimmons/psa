000100********************************************
000200*                                          *
000300*  Record Definition For Sale Observation  *
000400*       Batch Input File                   *
000500*     Keyed by Sale-Cert (not unique)      *
000600********************************************
000700*  Record size 40 bytes.
000800*
000900* 15/03/97 vbc - Created.
001000*
001100 01  GC-Sale-Record.
001200     03  Sale-Cert     pic x(10).
001300*                    Website code, EBAY or MERCARI.
001400     03  Sale-Website  pic x(8).
001500*                    Listing status, SELLING or SOLD.
001600     03  Sale-Status   pic x(8).
001700     03  Sale-Grade    pic 9(2).
001800     03  Sale-Price    pic 9(9).
001900     03  filler        pic x(3).
002000*
