000100********************************************
000200*                                          *
000300*  Record Definition For Set (Bundle)      *
000400*       Registry File                      *
000500*     First record on file = header        *
000600********************************************
000700*  Record size 217 bytes both forms.
000800*
000900* 09/04/97 vbc - Created.
001000* 30/07/98 vbc - Widened Set-Certs table from 12 to 20 members.
001100*
001200 01  GC-Set-File-Record.
001300*                    'HEADER' on the control record, else Set-Id.
001400     03  Set-Key       pic x(6).
001500     03  filler        pic x(211).
001600*
001700 01  GC-Set-Header-Record redefines GC-Set-File-Record.
001800     03  Set-Hdr-Key           pic x(6).
001900     03  Set-Next-Autoinc-Id   pic 9(6).
002000     03  filler                pic x(205).
002100*
002200 01  GC-Set-Record redefines GC-Set-File-Record.
002300     03  Set-Id            pic x(6).
002400     03  Set-Price         pic 9(9).
002500     03  Set-Cert-Count    pic 9(2).
002600     03  Set-Certs         pic x(10) occurs 20 times
002700                                      indexed by Set-Cert-Idx.
002800*
