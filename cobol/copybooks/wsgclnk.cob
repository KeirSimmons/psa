000100********************************************
000200*                                          *
000300*  Common Linkage For Calls To The         *
000400*       Collection & Dex Services          *
000500*     (gccoll / gcdex common modules)      *
000600********************************************
000700*
000800* 06/01/97 vbc - Created.
000900* 21/09/98 vbc - Added Dupe- group for equivalence-hash results.
001000* 30/07/98 vbc - Added GC-Set-Linkage for the bundle registry svc.
001100*
001200 01  GC-Coll-Linkage.
001300     03  GC-Coll-Function      pic x(8).
001400*                LOADDEX, LOADCOLL, GETCARD, GETIDX,
001500*                UPDATE, REWRITE, DUPES.
001600     03  GC-Coll-Return-Code   pic 99.
001700*                00=ok 05=notfound 10=end-of-table
001800*                90-98=validation fail, see GC-Error-Code.
001900     03  GC-Coll-Index         pic 9(4).
002000     03  GC-Coll-Card-Count    pic 9(4).
002100     copy "wsgccrd.cob" replacing ==01  GC-Card-Record== by
002200                                  ==03  GC-Coll-Card-Rec==.
002300     03  GC-Coll-Dupe-Count    pic 99.
002400     03  GC-Coll-Dupe-Certs    pic x(10) occurs 50 times
002500                                indexed by GC-Coll-Dupe-Idx.
002600*
002700 01  GC-Dex-Linkage.
002800*                FWD (name-id), REV (id-name), or LOAD (preload).
002900     03  GC-Dex-Function       pic x(4).
003000     03  GC-Dex-Found-Flag     pic x.
003100     03  GC-Dex-Id             pic 9(4).
003200     03  GC-Dex-Name           pic x(20).
003300*
003400* Purpose-built call view of the set registry, not a COPY of the
003500* file layout - only the fields a caller ever needs to pass.
003600 01  GC-Set-Linkage.
003700     03  GC-Set-Function       pic x(8).
003800*                LOAD, GETIDX, GETBYID, CREATE, UPDATE,
003900*                DELETE, REWRITE.
004000     03  GC-Set-Return-Code    pic 99.
004100     03  GC-Set-Found-Flag     pic x.
004200     03  GC-Set-Count          pic 9(4).
004300     03  GC-Set-Index          pic 9(4).
004400     03  GC-Set-Rec.
004500         05  GC-Set-Rec-Id         pic x(6).
004600         05  GC-Set-Rec-Price      pic 9(9).
004700         05  GC-Set-Rec-Cert-Count pic 9(2).
004800         05  GC-Set-Rec-Certs      pic x(10) occurs 20 times
004900                                    indexed by GC-Set-Rec-Idx.
005000*
