000100********************************************
000200*                                          *
000300*  Pricing And Discount Constants          *
000400*       Common To All GC Programs          *
000500********************************************
000600*
000700* 12/05/97 vbc - Created.
000800* 03/09/98 vbc - Added set-discount constants for gcsetprc.
000900* 19/02/99 vbc - Y2K - no date fields here, note added.
001000*
001100 01  GC-Price-Constants.
001200     03  GC-Base-Mult       pic s9(3)v9(4) comp-3 value 1.1.
001300     03  GC-Grade-Factor    pic s9(3)v9(4) comp-3 value 0.7.
001400     03  GC-Pseudo-10       pic s9(3)v9(4) comp-3 value 11.
001500     03  GC-Signed-Mult     pic s9(3)v9(4) comp-3 value 10.
001600     03  GC-Wt-Ebay-Selling pic s9(3)v9(4) comp-3 value 1.0.
001700     03  GC-Wt-Ebay-Sold    pic s9(3)v9(4) comp-3 value 1.2.
001800     03  GC-Wt-Mercari-Sell pic s9(3)v9(4) comp-3 value 1.25.
001900     03  GC-Wt-Mercari-Sold pic s9(3)v9(4) comp-3 value 1.5.
002000     03  GC-Wt-Same-Grade   pic s9(3)v9(4) comp-3 value 1.2.
002100     03  GC-Dist-Clamp-Lo   pic s9(3)v9(4) comp-3 value 1.
002200     03  GC-Dist-Clamp-Hi   pic s9(3)v9(4) comp-3 value 1000.
002300     03  GC-Std-Floor       pic s9(3)v9(4) comp-3 value 0.00001.
002400*
002500 01  GC-Set-Constants.
002600     03  GC-Set-Discount      pic s9(3)v9(4) comp-3 value 0.01.
002700     03  GC-Set-Max-Stack     pic s9(3)      comp-3 value 10.
002800     03  GC-Set-Addl-Discount pic s9(3)v9(4) comp-3 value 0.
002900     03  GC-Set-Rounding-Unit pic s9(5)      comp-3 value 100.
003000     03  GC-Set-Max-Members   pic s9(3)      comp-3 value 20.
003100*
003200* Valid set-code catalogue - house table redefine idiom.
003300* Add new codes to the literal & bump GC-Set-Code-Cnt.
003400*
003500 01  GC-Set-Code-Values.
003600     03  filler  pic x(20) value "BASE1".
003700     03  filler  pic x(20) value "JUNGLE".
003800     03  filler  pic x(20) value "FOSSIL".
003900     03  filler  pic x(20) value "TEAM ROCKET".
004000     03  filler  pic x(20) value "GYM HEROES".
004100     03  filler  pic x(20) value "GYM CHALLENGE".
004200     03  filler  pic x(20) value "NEO GENESIS".
004300     03  filler  pic x(20) value "NEO DISCOVERY".
004400     03  filler  pic x(20) value "NEO REVELATION".
004500     03  filler  pic x(20) value "NEO DESTINY".
004600 01  GC-Set-Code-Table redefines GC-Set-Code-Values.
004700     03  GC-Set-Code   pic x(20) occurs 10 times
004800                                 indexed by GC-Set-Code-Idx.
004900 01  GC-Set-Code-Cnt   pic s9(3) comp-3 value 10.
005000*
