000100* Select clause for Collection Master file.
000200*
000300* 04/01/97 vbc - Created.
000400*
000500     select Gc-Coll-File assign to "GCCOLL"
000600                          organization line sequential
000700                          file status  Gc-Coll-Status.
000800*
