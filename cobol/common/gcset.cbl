000100*****************************************************************
000200*                                                                *
000300*            Set (Bundle) Registry Service                      *
000400*       Called common module - resident set-registry table      *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification           division.
000900*================================
001000*
001100      program-id.          gcset.
001200***
001300*    Author.               Vincent B Coen FBCS, FIDM, FIDPM.
001400***
001500*    Installation.         Applewood Computers.
001600***
001700*    Date-Written.         14/06/86.
001800***
001900*    Date-Compiled.
002000***
002100*    Security.             Copyright (C) 1997-2026, V B Coen.
002200*                          Distributed under the GNU GPL.
002300*                          See the file COPYING for details.
002400***
002500*    Remarks.              Loads the bundle (set) registry once
002600*                          per run, keeps the header's next
002700*                          auto-increment id resident, and serves
002800*                          GETIDX/GETBYID/CREATE/DELETE/REWRITE
002900*                          to gcsetprc and gcfind.
003000***
003100*    Called modules.       none.
003200***
003300*    Files used.           gcset.dat - bundle registry, header
003400*                          record first, set records follow.
003500***
003600* Changes:
003700* 14/06/86 vbc - 1.00 Created.
003800* 30/07/98 vbc - 1.01 Widened Set-Certs table from 12 to 20.
003900* 03/09/98 vbc - 1.02 Added CREATE/DELETE auto-increment handling.
004000* 17/11/98 vbc - 1.03 Y2K review - no dates held on this file.
004100* 09/05/99 vbc -    . Tidy up of comments only, no logic change.
004200* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.
004300* 15/01/17 vbc -      Upgraded for v3.02 RDB build, logic n/c.
004400* 20/09/25 vbc - 3.3  Version update and builds reset.
004500* 09/08/26 vbc - 1.04 QA req 4474 - CREATE never checked the next
004600*                     auto-increment id against the table before
004700*                     handing it out - GC024 was declared and
004800*                     never raised.  6000 now scans via new 6010
004900*                     and returns code 24 on a collision.
005000*
005100 environment              division.
005200*================================
005300*
005400 configuration            section.
005500 special-names.
005600     class     Gc-Set-Numeric-Class is "0" thru "9"
005700     upsi-0    is Gc-Set-Test-Sw.
005800*
005900 input-output             section.
006000 file-control.
006100     copy "selgcset.cob".
006200*
006300 data                     division.
006400*================================
006500*
006600 file section.
006700*
006800     copy "fdgcset.cob".
006900*
007000 working-storage section.
007100*------------------------
007200 77  Prog-Name            pic x(15) value "GCSET (1.04)".
007300*
007400 01  Ws-Switches.
007500     03  Gc-Set-Status         pic xx.
007600     03  Gc-Set-Table-Loaded   pic x     value "N".
007700         88  Gc-Set-Is-Loaded            value "Y".
007800     03  filler                pic x(5).
007900*
008000 01  Ws-Counters.
008100     03  Ws-Idx                pic 9(4)  comp.
008200     03  Ws-Sub                pic 9(4)  comp.
008300     03  filler                pic x(2).
008400*
008500* Resident set table - the header's next-id is kept apart, the
008600* detail entries only, keyed by array position.
008700 01  Gc-Set-Table.
008800     03  Gc-Set-Entry     occurs 500 times
008900                           indexed by Gc-Set-Idx Gc-Set-Src-Idx.
009000         05  Gc-Set-Tbl-Id         pic x(6).
009100         05  Gc-Set-Tbl-Price      pic 9(9).
009200         05  Gc-Set-Tbl-Cnt        pic 9(2).
009300         05  Gc-Set-Tbl-Certs      pic x(10) occurs 20 times
009400                                    indexed by Gc-Set-Tbl-Cert-Ix.
009500     03  filler                pic x(1).
009600 01  Gc-Set-Table-Flat redefines Gc-Set-Table pic x(190001).
009700*
009800 01  Gc-Set-Next-Id            pic 9(6).
009900 01  Gc-Set-Next-Id-Text redefines Gc-Set-Next-Id pic x(6).
010000*
010100 linkage section.
010200****************
010300*
010400     copy "wsgclnk.cob".
010500*
010600 procedure division using GC-Set-Linkage.
010700*========================================
010800*
010900 0000-Gcset-Main.
011000     move     "00" to GC-Set-Return-Code.
011100     move     "N" to GC-Set-Found-Flag.
011200     if       not Gc-Set-Is-Loaded
011300              and GC-Set-Function not = "LOAD"
011400              perform 2000-Load-Set-File thru 2000-Exit.
011500     evaluate GC-Set-Function
011600         when  "LOAD"
011700               perform 2000-Load-Set-File thru 2000-Exit
011800         when  "GETIDX"
011900               perform 5000-Get-By-Index thru 5000-Exit
012000         when  "GETBYID"
012100               perform 5100-Get-By-Id thru 5100-Exit
012200         when  "CREATE"
012300               perform 6000-Create-Set thru 6000-Exit
012400         when  "UPDATE"
012500               perform 6050-Update-Set thru 6050-Exit
012600         when  "DELETE"
012700               perform 6100-Delete-Set thru 6100-Exit
012800         when  "REWRITE"
012900               perform 6200-Rewrite-Registry thru 6200-Exit
013000         when  other
013100               continue
013200     end-evaluate.
013300     goback.
013400*
013500*----------------------------------------------------------------
013600* First record on the file is the header, holding the next id to
013700* hand out; every record after that is one set (bundle).
013800*----------------------------------------------------------------
013900 2000-Load-Set-File.
014000     move     spaces to Gc-Set-Table-Flat.
014100     move     zero to Ws-Idx.
014200     move     1 to Gc-Set-Next-Id.
014300     open     input Gc-Set-File.
014400     if       Gc-Set-Status not = "00"
014500              move  "Y" to Gc-Set-Table-Loaded
014600              go to 2000-Exit.
014700     read     Gc-Set-File
014800              at end
014900                       go to 2000-Load-Done.
015000     if       Set-Hdr-Key of GC-Set-Header-Record = "HEADER"
015100              move Set-Next-Autoinc-Id of GC-Set-Header-Record
015200                   to Gc-Set-Next-Id.
015300 2000-Read-Next.
015400     read     Gc-Set-File
015500              at end
015600                       go to 2000-Load-Done.
015700     add      1 to Ws-Idx.
015800     set      Gc-Set-Idx to Ws-Idx.
015900     move     Set-Id of GC-Set-Record
016000              to Gc-Set-Tbl-Id (Gc-Set-Idx).
016100     move     Set-Price of GC-Set-Record
016200              to Gc-Set-Tbl-Price (Gc-Set-Idx).
016300     move     Set-Cert-Count of GC-Set-Record
016400              to Gc-Set-Tbl-Cnt (Gc-Set-Idx).
016500     move     Set-Certs of GC-Set-Record
016600              to Gc-Set-Tbl-Certs (Gc-Set-Idx).
016700     go       to 2000-Read-Next.
016800 2000-Load-Done.
016900     close    Gc-Set-File.
017000     move     Ws-Idx to GC-Set-Count.
017100     move     "Y" to Gc-Set-Table-Loaded.
017200 2000-Exit.
017300     exit.
017400*
017500 5000-Get-By-Index.
017600     move     GC-Set-Count to Ws-Sub.
017700     if       GC-Set-Index = zero or GC-Set-Index > Ws-Sub
017800              move "10" to GC-Set-Return-Code
017900              go to 5000-Exit.
018000     set      Gc-Set-Idx to GC-Set-Index.
018100     move     Gc-Set-Tbl-Id (Gc-Set-Idx) to GC-Set-Rec-Id.
018200     move     Gc-Set-Tbl-Price (Gc-Set-Idx) to GC-Set-Rec-Price.
018300     move     Gc-Set-Tbl-Cnt (Gc-Set-Idx)
018400              to GC-Set-Rec-Cert-Count.
018500     move     Gc-Set-Tbl-Certs (Gc-Set-Idx) to GC-Set-Rec-Certs.
018600 5000-Exit.
018700     exit.
018800*
018900 5100-Get-By-Id.
019000     move     zero to Ws-Sub.
019100     perform  5150-Scan-By-Id
019200              varying Ws-Idx from 1 by 1
019300              until Ws-Idx > GC-Set-Count.
019400     if       Ws-Sub = zero
019500              move "05" to GC-Set-Return-Code
019600     else
019700              set  Gc-Set-Idx to Ws-Sub
019800              move Gc-Set-Tbl-Id (Gc-Set-Idx) to GC-Set-Rec-Id
019900              move Gc-Set-Tbl-Price (Gc-Set-Idx)
020000                   to GC-Set-Rec-Price
020100              move Gc-Set-Tbl-Cnt (Gc-Set-Idx)
020200                   to GC-Set-Rec-Cert-Count
020300              move Gc-Set-Tbl-Certs (Gc-Set-Idx)
020400                   to GC-Set-Rec-Certs.
020500 5100-Exit.
020600     exit.
020700*
020800 5150-Scan-By-Id.
020900     set      Gc-Set-Idx to Ws-Idx.
021000     if       Ws-Sub = zero
021100              and Gc-Set-Tbl-Id (Gc-Set-Idx) = GC-Set-Rec-Id
021200              move Ws-Idx to Ws-Sub.
021300*
021400*----------------------------------------------------------------
021500* Assigns the next auto-increment id, appends the set, and bumps
021600* the counter that will be written back to the header on REWRITE.
021700* 09/08/26 vbc - the next id was never checked against the table
021800* before use - a hand-edited registry with a gap filled in below
021900* the next-id counter would create a second entry under the same
022000* id.  6010 now scans for that before the entry is appended.
022100*----------------------------------------------------------------
022200 6000-Create-Set.
022300     move     zero to Ws-Sub.
022400     move     Gc-Set-Next-Id to Gc-Set-Next-Id-Text.
022500     move     Gc-Set-Next-Id-Text to GC-Set-Rec-Id.
022600     perform  6010-Scan-Id-In-Use
022700              varying Ws-Idx from 1 by 1
022800              until Ws-Idx > GC-Set-Count.
022900     if       Ws-Sub not = zero
023000              move "24" to GC-Set-Return-Code
023100              go to 6000-Exit.
023200     add      1 to GC-Set-Count.
023300     set      Gc-Set-Idx to GC-Set-Count.
023400     move     Gc-Set-Next-Id-Text to Gc-Set-Tbl-Id (Gc-Set-Idx).
023500     move     GC-Set-Rec-Price to Gc-Set-Tbl-Price (Gc-Set-Idx).
023600     move     GC-Set-Rec-Cert-Count
023700              to Gc-Set-Tbl-Cnt (Gc-Set-Idx).
023800     move     GC-Set-Rec-Certs to Gc-Set-Tbl-Certs (Gc-Set-Idx).
023900     add      1 to Gc-Set-Next-Id.
024000 6000-Exit.
024100     exit.
024200*
024300 6010-Scan-Id-In-Use.
024400     set      Gc-Set-Idx to Ws-Idx.
024500     if       Ws-Sub = zero
024600              and Gc-Set-Tbl-Id (Gc-Set-Idx) = Gc-Set-Next-Id-Text
024700              move Ws-Idx to Ws-Sub.
024800*
024900*----------------------------------------------------------------
025000* Overwrites an existing entry's price/certs by id in place -
025100* used after a CERT-mode reprice run.
025200*----------------------------------------------------------------
025300 6050-Update-Set.
025400     move     zero to Ws-Sub.
025500     perform  5150-Scan-By-Id
025600              varying Ws-Idx from 1 by 1
025700              until Ws-Idx > GC-Set-Count.
025800     if       Ws-Sub = zero
025900              move "05" to GC-Set-Return-Code
026000              go to 6050-Exit.
026100     set      Gc-Set-Idx to Ws-Sub.
026200     move     GC-Set-Rec-Price to Gc-Set-Tbl-Price (Gc-Set-Idx).
026300     move     GC-Set-Rec-Cert-Count
026400              to Gc-Set-Tbl-Cnt (Gc-Set-Idx).
026500     move     GC-Set-Rec-Certs to Gc-Set-Tbl-Certs (Gc-Set-Idx).
026600 6050-Exit.
026700     exit.
026800*
026900*----------------------------------------------------------------
027000* Compact the table over the deleted entry - table order does
027100* not otherwise matter to any caller.
027200*----------------------------------------------------------------
027300 6100-Delete-Set.
027400     move     zero to Ws-Sub.
027500     perform  5150-Scan-By-Id
027600              varying Ws-Idx from 1 by 1
027700              until Ws-Idx > GC-Set-Count.
027800     if       Ws-Sub = zero
027900              move "05" to GC-Set-Return-Code
028000              go to 6100-Exit.
028100     perform  6150-Shift-Down
028200              varying Ws-Idx from Ws-Sub by 1
028300              until Ws-Idx >= GC-Set-Count.
028400     subtract 1 from GC-Set-Count.
028500 6100-Exit.
028600     exit.
028700*
028800 6150-Shift-Down.
028900     set      Gc-Set-Idx to Ws-Idx.
029000     set      Gc-Set-Src-Idx to Ws-Idx.
029100     set      Gc-Set-Src-Idx up by 1.
029200     move     Gc-Set-Entry (Gc-Set-Src-Idx)
029300              to Gc-Set-Entry (Gc-Set-Idx).
029400*
029500*----------------------------------------------------------------
029600* Header record then one record per set, exactly the shape the
029700* loader above expects to read back next run.
029800*----------------------------------------------------------------
029900 6200-Rewrite-Registry.
030000     open     output Gc-Set-File.
030100     move     "HEADER" to Set-Hdr-Key of GC-Set-Header-Record.
030200     move     Gc-Set-Next-Id
030300              to Set-Next-Autoinc-Id of GC-Set-Header-Record.
030400     write    GC-Set-File-Record.
030500     perform  6250-Write-One-Set
030600              varying Ws-Idx from 1 by 1
030700              until Ws-Idx > GC-Set-Count.
030800     close    Gc-Set-File.
030900 6200-Exit.
031000     exit.
031100*
031200 6250-Write-One-Set.
031300     set      Gc-Set-Idx to Ws-Idx.
031400     move     Gc-Set-Tbl-Id (Gc-Set-Idx)
031500              to Set-Id of GC-Set-Record.
031600     move     Gc-Set-Tbl-Price (Gc-Set-Idx)
031700              to Set-Price of GC-Set-Record.
031800     move     Gc-Set-Tbl-Cnt (Gc-Set-Idx)
031900              to Set-Cert-Count of GC-Set-Record.
032000     move     Gc-Set-Tbl-Certs (Gc-Set-Idx)
032100              to Set-Certs of GC-Set-Record.
032200     write    GC-Set-File-Record.
032300*
