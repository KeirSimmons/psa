000100*****************************************************************
000200*                                                                *
000300*            Collection Master Service                          *
000400*       Called common module - resident collection table        *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification           division.
000900*================================
001000*
001100      program-id.          gccoll.
001200***
001300*    Author.               Vincent B Coen FBCS, FIDM, FIDPM.
001400***
001500*    Installation.         Applewood Computers.
001600***
001700*    Date-Written.         12/03/82.
001800***
001900*    Date-Compiled.
002000***
002100*    Security.             Copyright (C) 1997-2026, V B Coen.
002200*                          Distributed under the GNU GPL.
002300*                          See the file COPYING for details.
002400***
002500*    Remarks.              Loads the graded-card collection master
002600*                          once per run, applies field defaults,
002700*                          validates every card, builds the base
002800*                          equivalence key for duplicate finding,
002900*                          and serves GETCARD/GETIDX/UPDATE/DUPES
003000*                          and REWRITE to every caller in the run.
003100***
003200*    Called modules.       gcdex - species catalogue preload.
003300***
003400*    Files used.           gccoll.dat - collection master.
003500***
003600* Changes:
003700* 12/03/82 vbc - 1.00 Created.
003800* 30/06/97 vbc - 1.01 Widened table to 2000 certs, was 500.
003900* 22/06/98 vbc - 1.02 Added Card-Contains-Pkmn to defaults merge.
004000* 03/09/98 vbc - 1.03 Set-code validation against set catalogue.
004100* 17/11/98 vbc - 1.04 Y2K review - Card-Last-Updated already text
004200*                     ccyy-mm-dd, no packed dates in this module.
004300* 09/05/99 vbc -    . Tidy up of comments only, no logic change.
004400* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.
004500* 15/01/17 vbc -      Upgraded for v3.02 RDB build, logic n/c.
004600* 20/09/25 vbc - 3.3  Version update and builds reset.
004700* 09/08/26 vbc - 1.05 QA req 4473 - GC002 was declared and never
004800*                     raised.  3000-Validate-Card now rejects a
004900*                     card whose Card-Reserved-Data isn't blank.
005000*
005100 environment              division.
005200*================================
005300*
005400 configuration            section.
005500 special-names.
005600     class     Gc-Numeric-Class is "0" thru "9"
005700     upsi-0    is Gc-Coll-Test-Sw.
005800*
005900 input-output             section.
006000 file-control.
006100     copy "selgccrd.cob".
006200*
006300 data                     division.
006400*================================
006500*
006600 file section.
006700*
006800     copy "fdgccrd.cob".
006900*
007000 working-storage section.
007100*------------------------
007200 77  Prog-Name            pic x(15) value "GCCOLL (1.05)".
007300*
007400 01  Ws-Switches.
007500     03  Gc-Coll-Status        pic xx.
007600     03  Gc-Coll-Table-Loaded  pic x     value "N".
007700         88  Gc-Coll-Is-Loaded           value "Y".
007800     03  Gc-Coll-Set-Found     pic x.
007900     03  filler                pic x(4).
008000*
008100 01  Ws-Counters.
008200     03  Ws-Idx                pic 9(4)  comp.
008300     03  Ws-Cmp-Idx            pic 9(4)  comp.
008400     03  Ws-Sub                pic 9(4)  comp.
008500     03  filler                pic x(2).
008600*
008700 01  Ws-Work-Fields.
008800     03  Ws-Base-Key           pic x(40).
008900     03  Ws-Cmp-Key            pic x(40).
009000     03  Ws-Pkmn-Text          pic 9(4).
009100     03  Gc-Coll-Error-Text    pic x(35).
009200     03  Gc-Coll-Error-Cert    pic x(10).
009300     03  filler                pic x(3).
009400*
009500* Resident collection table - leaf names actually referenced below
009600* are renamed off Card- to Gc-Coll- to keep them clear of the FD's
009700* own GC-Card-Record fields of the same original names.
009800*
009900 01  Gc-Coll-Table.
010000     03  Gc-Coll-Entry     occurs 2000 times
010100                            indexed by Gc-Coll-Idx.
010200         05  copy "wsgccrd.cob" replacing
010300             ==01  GC-Card-Record==   by ==07  Gc-Coll-Card==
010400             ==Card-Cert==            by ==Gc-Coll-Cert==
010500             ==Card-Year==            by ==Gc-Coll-Year==
010600             ==Card-Grade==           by ==Gc-Coll-Grade==
010700             ==Card-Sign-Present==    by ==Gc-Coll-Sign-Present==
010800             ==Card-Pkmn==            by ==Gc-Coll-Pkmn==
010900             ==Card-Energy==          by ==Gc-Coll-Energy==
011000             ==Card-Trainer==         by ==Gc-Coll-Trainer==
011100             ==Card-Language==        by ==Gc-Coll-Language==
011200             ==Card-Set==             by ==Gc-Coll-Set==
011300             ==Card-Sold==            by ==Gc-Coll-Sold==.
011400         05  Gc-Coll-Base-Key  pic x(40).
011500     03  filler                pic x(1).
011600 01  Gc-Coll-Table-Flat redefines Gc-Coll-Table pic x(440001).
011700*
011800     copy "wsgcprm.cob".
011900     copy "wsgcmsg.cob".
012000*
012100 linkage section.
012200****************
012300*
012400     copy "wsgclnk.cob".
012500*
012600 procedure division using Gc-Coll-Linkage.
012700*=========================================
012800*
012900 0000-Gccoll-Main.
013000     move     "00" to Gc-Coll-Return-Code.
013100     if       not Gc-Coll-Is-Loaded
013200              and Gc-Coll-Function not = "LOADCOLL"
013300              perform 2000-Load-Collection thru 2000-Exit.
013400     evaluate Gc-Coll-Function
013500         when  "LOADCOLL"
013600               perform 2000-Load-Collection thru 2000-Exit
013700         when  "GETCARD"
013800               perform 5000-Find-Card thru 5000-Exit
013900         when  "GETIDX"
014000               perform 5100-Get-By-Index thru 5100-Exit
014100         when  "UPDATE"
014200               perform 6000-Update-Card thru 6000-Exit
014300         when  "REWRITE"
014400               perform 6100-Rewrite-Master thru 6100-Exit
014500         when  "DUPES"
014600               perform 7000-Find-Dupes thru 7000-Exit
014700         when  other
014800               continue
014900     end-evaluate.
015000     goback.
015100*
015200*----------------------------------------------------------------
015300* Force the species table resident before the collection loads.
015400*----------------------------------------------------------------
015500 1000-Load-Dex-Preload.
015600     move     "LOAD" to Gc-Dex-Function.
015700     call     "gcdex" using Gc-Dex-Linkage.
015800 1000-Exit.
015900     exit.
016000*
016100*----------------------------------------------------------------
016200* Load the collection master once, rejecting duplicate certs and
016300* running default-merge / validation / base-key build per card.
016400*----------------------------------------------------------------
016500 2000-Load-Collection.
016600     perform  1000-Load-Dex-Preload thru 1000-Exit.
016700     move     spaces to Gc-Coll-Table-Flat.
016800     move     zero to Ws-Idx.
016900     open     input Gc-Coll-File.
017000     if       Gc-Coll-Status not = "00"
017100              move  "Y" to Gc-Coll-Table-Loaded
017200              go to 2000-Exit.
017300 2000-Read-Next.
017400     read     Gc-Coll-File
017500              at end
017600                       go to 2000-Load-Done.
017700     perform  2050-Check-Duplicate thru 2050-Exit.
017800     add      1 to Ws-Idx.
017900     set      Gc-Coll-Idx to Ws-Idx.
018000     move     GC-Card-Record to Gc-Coll-Card (Gc-Coll-Idx).
018100     perform  2300-Merge-Defaults thru 2300-Exit.
018200     perform  3000-Validate-Card thru 3000-Exit.
018300     perform  4000-Build-Equivalence-Hash thru 4000-Exit.
018400     go       to 2000-Read-Next.
018500 2000-Load-Done.
018600     close    Gc-Coll-File.
018700     move     Ws-Idx to Gc-Coll-Card-Count.
018800     move     "Y" to Gc-Coll-Table-Loaded.
018900 2000-Exit.
019000     exit.
019100*
019200*----------------------------------------------------------------
019300* A cert may appear only once across the whole master file.
019400*----------------------------------------------------------------
019500 2050-Check-Duplicate.
019600     move     zero to Ws-Sub.
019700     perform  2060-Scan-For-Cert
019800              varying Ws-Cmp-Idx from 1 by 1
019900              until Ws-Cmp-Idx > Ws-Idx.
020000     if       Ws-Sub not = zero
020100              move GC004 to Gc-Coll-Error-Text
020200              move Card-Cert of GC-Card-Record
020300                   to Gc-Coll-Error-Cert
020400              perform 9000-Fatal-Error thru 9000-Exit.
020500 2050-Exit.
020600     exit.
020700*
020800 2060-Scan-For-Cert.
020900     set      Gc-Coll-Idx to Ws-Cmp-Idx.
021000     if       Gc-Coll-Cert (Gc-Coll-Idx)
021100              = Card-Cert of GC-Card-Record
021200              move Ws-Cmp-Idx to Ws-Sub
021300              move Ws-Idx to Ws-Cmp-Idx.
021400*
021500*----------------------------------------------------------------
021600* Deep merge - any field left blank/zero takes its default value.
021700*----------------------------------------------------------------
021800 2300-Merge-Defaults.
021900     if       Gc-Coll-Language (Gc-Coll-Idx) = spaces
022000              move "ENGLISH" to Gc-Coll-Language (Gc-Coll-Idx).
022100     if       Gc-Coll-Sign-Present (Gc-Coll-Idx) = space
022200              move "N" to Gc-Coll-Sign-Present (Gc-Coll-Idx).
022300     if       Gc-Coll-Energy (Gc-Coll-Idx) = space
022400              move "N" to Gc-Coll-Energy (Gc-Coll-Idx).
022500     if       Gc-Coll-Trainer (Gc-Coll-Idx) = space
022600              move "N" to Gc-Coll-Trainer (Gc-Coll-Idx).
022700     if       Gc-Coll-Sold (Gc-Coll-Idx) = space
022800              move "N" to Gc-Coll-Sold (Gc-Coll-Idx).
022900 2300-Exit.
023000     exit.
023100*
023200*----------------------------------------------------------------
023300* Every card must carry a grade, a set code (when given) must be
023400* a member of the house set-code catalogue, and the reserved area
023500* past the last defined field must be blank - a card cannot carry
023600* a field this record does not define.
023700*----------------------------------------------------------------
023800 3000-Validate-Card.
023900     if       Gc-Coll-Grade (Gc-Coll-Idx) = zero
024000              move GC001 to Gc-Coll-Error-Text
024100              move Gc-Coll-Cert (Gc-Coll-Idx)
024200                   to Gc-Coll-Error-Cert
024300              perform 9000-Fatal-Error thru 9000-Exit.
024400     if       Gc-Coll-Set (Gc-Coll-Idx) not = spaces
024500              perform 3100-Check-Set-Code thru 3100-Exit.
024600     if       Card-Reserved-Data (Gc-Coll-Idx) not = spaces
024700              move GC002 to Gc-Coll-Error-Text
024800              move Gc-Coll-Cert (Gc-Coll-Idx)
024900                   to Gc-Coll-Error-Cert
025000              perform 9000-Fatal-Error thru 9000-Exit.
025100 3000-Exit.
025200     exit.
025300*
025400 3100-Check-Set-Code.
025500     move     "N" to Gc-Coll-Set-Found.
025600     perform  3150-Scan-Set-Codes
025700              varying GC-Set-Code-Idx from 1 by 1
025800              until GC-Set-Code-Idx > GC-Set-Code-Cnt.
025900     if       Gc-Coll-Set-Found = "N"
026000              move GC003 to Gc-Coll-Error-Text
026100              move Gc-Coll-Cert (Gc-Coll-Idx)
026200                   to Gc-Coll-Error-Cert
026300              perform 9000-Fatal-Error thru 9000-Exit.
026400 3100-Exit.
026500     exit.
026600*
026700 3150-Scan-Set-Codes.
026800     if       GC-Set-Code (GC-Set-Code-Idx)
026900              = Gc-Coll-Set (Gc-Coll-Idx)
027000              move "Y" to Gc-Coll-Set-Found
027100              set GC-Set-Code-Idx to GC-Set-Code-Cnt.
027200*
027300*----------------------------------------------------------------
027400* Base key = year-language-species (or energy/trainer/nothing).
027500* Cards sharing a base key are equivalent at every level, per the
027600* house rule that L2 thru L6 always coincide with L1.
027700*----------------------------------------------------------------
027800 4000-Build-Equivalence-Hash.
027900     move     spaces to Ws-Base-Key.
028000     if       Gc-Coll-Pkmn (Gc-Coll-Idx) not = zero
028100              move Gc-Coll-Pkmn (Gc-Coll-Idx) to Ws-Pkmn-Text
028200              string Gc-Coll-Year (Gc-Coll-Idx) delimited size
028300                     "-" delimited size
028400                     Gc-Coll-Language (Gc-Coll-Idx) delimited size
028500                     "-" delimited size
028600                     Ws-Pkmn-Text delimited size
028700                     into Ws-Base-Key
028800              end-string
028900     else
029000     if       Gc-Coll-Energy (Gc-Coll-Idx) = "Y"
029100              string Gc-Coll-Year (Gc-Coll-Idx) delimited size
029200                     "-" delimited size
029300                     Gc-Coll-Language (Gc-Coll-Idx) delimited size
029400                     "-ENERGY" delimited size
029500                     into Ws-Base-Key
029600              end-string
029700     else
029800     if       Gc-Coll-Trainer (Gc-Coll-Idx) = "Y"
029900              string Gc-Coll-Year (Gc-Coll-Idx) delimited size
030000                     "-" delimited size
030100                     Gc-Coll-Language (Gc-Coll-Idx) delimited size
030200                     "-TRAINER" delimited size
030300                     into Ws-Base-Key
030400              end-string
030500     else
030600              string Gc-Coll-Year (Gc-Coll-Idx) delimited size
030700                     "-" delimited size
030800                     Gc-Coll-Language (Gc-Coll-Idx) delimited size
030900                     into Ws-Base-Key
031000              end-string.
031100     move     Ws-Base-Key to Gc-Coll-Base-Key (Gc-Coll-Idx).
031200 4000-Exit.
031300     exit.
031400*
031500*----------------------------------------------------------------
031600* GETCARD - find a card by cert, whole table linear scan.
031700*----------------------------------------------------------------
031800 5000-Find-Card.
031900     move     zero to Ws-Sub.
032000     perform  5050-Scan-By-Cert
032100              varying Ws-Cmp-Idx from 1 by 1
032200              until Ws-Cmp-Idx > Gc-Coll-Card-Count.
032300     if       Ws-Sub not = zero
032400              set  Gc-Coll-Idx to Ws-Sub
032500              move Gc-Coll-Card (Gc-Coll-Idx) to GC-Coll-Card-Rec
032600              move Ws-Sub to Gc-Coll-Index
032700              move "00" to Gc-Coll-Return-Code
032800     else
032900              move "05" to Gc-Coll-Return-Code.
033000 5000-Exit.
033100     exit.
033200*
033300 5050-Scan-By-Cert.
033400     set      Gc-Coll-Idx to Ws-Cmp-Idx.
033500     if       Gc-Coll-Cert (Gc-Coll-Idx)
033600              = Card-Cert of GC-Coll-Card-Rec
033700              move Ws-Cmp-Idx to Ws-Sub
033800              move Gc-Coll-Card-Count to Ws-Cmp-Idx.
033900*
034000*----------------------------------------------------------------
034100* GETIDX - fetch a card by its table position, for callers doing
034200* their own sequential scan of the whole resident collection.
034300*----------------------------------------------------------------
034400 5100-Get-By-Index.
034500     if       Gc-Coll-Index = zero
034600              or Gc-Coll-Index > Gc-Coll-Card-Count
034700              move "10" to Gc-Coll-Return-Code
034800              go to 5100-Exit.
034900     set      Gc-Coll-Idx to Gc-Coll-Index.
035000     move     Gc-Coll-Card (Gc-Coll-Idx) to GC-Coll-Card-Rec.
035100     move     "00" to Gc-Coll-Return-Code.
035200 5100-Exit.
035300     exit.
035400*
035500*----------------------------------------------------------------
035600* UPDATE - replace a resident card after re-validating it, ready
035700* for a later REWRITE to lay the whole table back to disk.
035800*----------------------------------------------------------------
035900 6000-Update-Card.
036000     move     zero to Ws-Sub.
036100     perform  5050-Scan-By-Cert
036200              varying Ws-Cmp-Idx from 1 by 1
036300              until Ws-Cmp-Idx > Gc-Coll-Card-Count.
036400     if       Ws-Sub = zero
036500              move GC005 to Gc-Coll-Error-Text
036600              move Card-Cert of GC-Coll-Card-Rec
036700                   to Gc-Coll-Error-Cert
036800              perform 9000-Fatal-Error thru 9000-Exit
036900              go to 6000-Exit.
037000     set      Gc-Coll-Idx to Ws-Sub.
037100     move     GC-Coll-Card-Rec to Gc-Coll-Card (Gc-Coll-Idx).
037200     perform  2300-Merge-Defaults thru 2300-Exit.
037300     perform  3000-Validate-Card thru 3000-Exit.
037400     perform  4000-Build-Equivalence-Hash thru 4000-Exit.
037500     move     "00" to Gc-Coll-Return-Code.
037600 6000-Exit.
037700     exit.
037800*
037900*----------------------------------------------------------------
038000* REWRITE - lay the whole resident table back out, in full, in
038100* table order, preserving every other record.
038200*----------------------------------------------------------------
038300 6100-Rewrite-Master.
038400     open     output Gc-Coll-File.
038500     perform  6150-Write-One-Card
038600              varying Ws-Idx from 1 by 1
038700              until Ws-Idx > Gc-Coll-Card-Count.
038800     close    Gc-Coll-File.
038900     move     "00" to Gc-Coll-Return-Code.
039000 6100-Exit.
039100     exit.
039200*
039300 6150-Write-One-Card.
039400     set      Gc-Coll-Idx to Ws-Idx.
039500     move     Gc-Coll-Card (Gc-Coll-Idx) to GC-Card-Record.
039600     write    GC-Card-Record.
039700*
039800*----------------------------------------------------------------
039900* DUPES - every other cert sharing this cert's base key, all at
040000* the house-rule flat match probability of 1.0.
040100*----------------------------------------------------------------
040200 7000-Find-Dupes.
040300     move     zero to Gc-Coll-Dupe-Count.
040400     move     zero to Ws-Sub.
040500     perform  5050-Scan-By-Cert
040600              varying Ws-Cmp-Idx from 1 by 1
040700              until Ws-Cmp-Idx > Gc-Coll-Card-Count.
040800     if       Ws-Sub = zero
040900              move "05" to Gc-Coll-Return-Code
041000              go to 7000-Exit.
041100     set      Gc-Coll-Idx to Ws-Sub.
041200     move     Gc-Coll-Base-Key (Gc-Coll-Idx) to Ws-Cmp-Key.
041300     perform  7050-Collect-Dupe
041400              varying Ws-Idx from 1 by 1
041500              until Ws-Idx > Gc-Coll-Card-Count
041600              or GC-Coll-Dupe-Idx > 50.
041700     move     "00" to Gc-Coll-Return-Code.
041800 7000-Exit.
041900     exit.
042000*
042100 7050-Collect-Dupe.
042200     set      Gc-Coll-Idx to Ws-Idx.
042300     if       Gc-Coll-Base-Key (Gc-Coll-Idx) = Ws-Cmp-Key
042400              and Ws-Idx not = Ws-Sub
042500              add 1 to Gc-Coll-Dupe-Count
042600              set GC-Coll-Dupe-Idx to Gc-Coll-Dupe-Count
042700              move Gc-Coll-Cert (Gc-Coll-Idx)
042800                   to Gc-Coll-Dupe-Certs (GC-Coll-Dupe-Idx).
042900*
043000*----------------------------------------------------------------
043100* Common fatal error exit - validation failures abort the run.
043200*----------------------------------------------------------------
043300 9000-Fatal-Error.
043400     display  Gc-Coll-Error-Text.
043500     display  Gc-Coll-Error-Cert.
043600     move     "90" to Gc-Coll-Return-Code.
043700     stop     run.
043800 9000-Exit.
043900     exit.
044000*
