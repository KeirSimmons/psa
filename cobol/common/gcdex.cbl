000100*****************************************************************
000200*                                                                *
000300*            Species (Dex) Lookup Service                       *
000400*       Called common module - resident dex table               *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification           division.
000900*================================
001000*
001100      program-id.          gcdex.
001200***
001300*    Author.               Vincent B Coen FBCS, FIDM, FIDPM.
001400***
001500*    Installation.         Applewood Computers.
001600***
001700*    Date-Written.         08/11/84.
001800***
001900*    Date-Compiled.
002000***
002100*    Security.             Copyright (C) 1997-2026, V B Coen.
002200*                          Distributed under the GNU GPL.
002300*                          See the file COPYING for details.
002400***
002500*    Remarks.              Loads the species catalogue once per
002600*                          run and serves forward (name to id)
002700*                          and reverse (id to name) lookups.
002800***
002900*    Called modules.       None.
003000***
003100*    Files used.           gcdex.dat - species catalogue.
003200***
003300* Changes:
003400* 08/11/84 vbc - 1.00 Created.
003500* 19/06/97 vbc - 1.01 Widened table from 300 to 500 entries.
003600* 22/02/98 vbc - 1.02 Added case-fold on incoming fwd lookup.
003700* 17/11/98 vbc - 1.03 Y2K review - no dates in this module. n/c.
003800* 09/05/99 vbc -    . Tidy up of comments only, no logic change.
003900* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.
004000* 15/01/17 vbc -      Upgraded for v3.02 RDB build, logic n/c.
004100* 20/09/25 vbc - 3.3  Version update and builds reset.
004200* 09/08/26 vbc - 1.04 Added split/alternate views of the fold
004300*                     table and the incoming compare name, held in
004400*                     reserve for a partial-fold lookup - no
004500*                     change to the fwd/rev logic itself.
004600*
004700 environment              division.
004800*================================
004900*
005000 configuration            section.
005100 special-names.
005200     class     Gc-Alpha-Class is "A" thru "Z"
005300     upsi-0    is Gc-Dex-Test-Sw.
005400*
005500 input-output             section.
005600 file-control.
005700     copy "selgcdex.cob".
005800*
005900 data                     division.
006000*================================
006100*
006200 file section.
006300*
006400     copy "fdgcdex.cob".
006500*
006600 working-storage section.
006700*------------------------
006800 77  Prog-Name            pic x(15) value "GCDEX (1.04)".
006900*
007000 01  Ws-Switches.
007100     03  Gc-Dex-Status         pic xx.
007200     03  Gc-Dex-Table-Loaded   pic x     value "N".
007300         88  Gc-Dex-Is-Loaded            value "Y".
007400     03  filler                pic x(5).
007500*
007600 01  Ws-Counters.
007700     03  Ws-Sub                pic 9(4)  comp.
007800     03  Ws-Idx                pic 9(4)  comp.
007900     03  Gc-Dex-Tbl-Cnt        pic 9(4)  comp value zero.
008000     03  filler                pic x(1).
008100*
008200 01  Ws-Fold-Alphabet.
008300     03  Ws-Lower    pic x(26)
008400                     value "abcdefghijklmnopqrstuvwxyz".
008500     03  Ws-Upper    pic x(26)
008600                     value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008700* 09/08/26 vbc - split view of the fold table, kept apart from the
008800* INSPECT above, for the day this needs a partial vowel-only fold.
008900 01  Ws-Fold-Halves redefines Ws-Fold-Alphabet.
009000     03  Ws-Fold-Lower-Half    pic x(26).
009100     03  Ws-Fold-Upper-Half    pic x(26).
009200*
009300 01  Ws-Compare-Name           pic x(20).
009400 01  Ws-Compare-Name-Split redefines Ws-Compare-Name.
009500     03  Ws-Compare-First-Char pic x.
009600     03  filler                pic x(19).
009700*
009800 01  Gc-Dex-Table.
009900     03  Gc-Dex-Tbl-Entry  occurs 500 times.
010000         05  Gc-Dex-Tbl-Id     pic 9(4).
010100         05  Gc-Dex-Tbl-Name   pic x(20).
010200*              Flat view of the table, used to blank it fast.
010300 01  Gc-Dex-Table-Flat redefines Gc-Dex-Table
010400                        pic x(12000).
010500*
010600 linkage section.
010700****************
010800*
010900     copy "wsgclnk.cob".
011000*
011100 procedure division using Gc-Dex-Linkage.
011200*=======================================
011300*
011400 0000-Gcdex-Main.
011500     if       not Gc-Dex-Is-Loaded
011600              perform 1000-Load-Dex-Table thru 1000-Exit.
011700     move     "N" to Gc-Dex-Found-Flag.
011800     evaluate Gc-Dex-Function
011900         when  "FWD"
012000               perform 1100-Lookup-By-Name thru 1100-Exit
012100         when  "REV"
012200               perform 1200-Lookup-By-Number thru 1200-Exit
012300         when  other
012400               continue
012500     end-evaluate.
012600     goback.
012700*
012800*----------------------------------------------------------------
012900* Load the species catalogue once - table persists for the run.
013000*----------------------------------------------------------------
013100 1000-Load-Dex-Table.
013200     move     spaces to Gc-Dex-Table-Flat.
013300     open     input Gc-Dex-File.
013400     if       Gc-Dex-Status not = "00"
013500              move  "Y" to Gc-Dex-Table-Loaded
013600              go to 1000-Exit.
013700     move     zero to Gc-Dex-Tbl-Cnt.
013800 1000-Read-Next.
013900     read     Gc-Dex-File
014000              at end
014100                       go to 1000-Load-Done.
014200     add      1 to Gc-Dex-Tbl-Cnt.
014300     move     Dex-Id   to Gc-Dex-Tbl-Id (Gc-Dex-Tbl-Cnt).
014400     move     Dex-Name to Gc-Dex-Tbl-Name (Gc-Dex-Tbl-Cnt).
014500     go       to 1000-Read-Next.
014600 1000-Load-Done.
014700     close    Gc-Dex-File.
014800     move     "Y" to Gc-Dex-Table-Loaded.
014900 1000-Exit.
015000     exit.
015100*
015200*----------------------------------------------------------------
015300* Forward lookup - name (any case) to dex number.
015400*----------------------------------------------------------------
015500 1100-Lookup-By-Name.
015600     move     Gc-Dex-Name to Ws-Compare-Name.
015700     inspect  Ws-Compare-Name converting Ws-Lower to Ws-Upper.
015800     move     zero to Ws-Sub.
015900     perform  1150-Scan-Name-Tbl
016000              varying Ws-Idx from 1 by 1
016100              until Ws-Idx > Gc-Dex-Tbl-Cnt.
016200     if       Ws-Sub not = zero
016300              move "Y" to Gc-Dex-Found-Flag
016400              move Gc-Dex-Tbl-Id (Ws-Sub) to Gc-Dex-Id
016500              move Ws-Compare-Name to Gc-Dex-Name.
016600 1100-Exit.
016700     exit.
016800*
016900 1150-Scan-Name-Tbl.
017000     if       Gc-Dex-Tbl-Name (Ws-Idx) = Ws-Compare-Name
017100              move Ws-Idx to Ws-Sub
017200              move Gc-Dex-Tbl-Cnt to Ws-Idx.
017300*
017400*----------------------------------------------------------------
017500* Reverse lookup - dex number to name, linear scan.
017600*----------------------------------------------------------------
017700 1200-Lookup-By-Number.
017800     move     zero to Ws-Sub.
017900     perform  1250-Scan-Id-Tbl
018000              varying Ws-Idx from 1 by 1
018100              until Ws-Idx > Gc-Dex-Tbl-Cnt.
018200     if       Ws-Sub not = zero
018300              move "Y" to Gc-Dex-Found-Flag
018400              move Gc-Dex-Tbl-Name (Ws-Sub) to Gc-Dex-Name.
018500 1200-Exit.
018600     exit.
018700*
018800 1250-Scan-Id-Tbl.
018900     if       Gc-Dex-Tbl-Id (Ws-Idx) = Gc-Dex-Id
019000              move Ws-Idx to Ws-Sub
019100              move Gc-Dex-Tbl-Cnt to Ws-Idx.
019200*
