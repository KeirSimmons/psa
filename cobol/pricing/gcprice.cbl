000100*****************************************************************
000200*                                                                *
000300*            Graded Card Pricing Engine                         *
000400*       Batch job - recomputes a card's stored average price    *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification           division.
000900*================================
001000*
001100      program-id.          gcprice.
001200***
001300*    Author.               Vincent B Coen FBCS, FIDM, FIDPM.
001400***
001500*    Installation.         Applewood Computers.
001600***
001700*    Date-Written.         22/09/88.
001800***
001900*    Date-Compiled.
002000***
002100*    Security.             Copyright (C) 1997-2026, V B Coen.
002200*                          Distributed under the GNU GPL.
002300*                          See the file COPYING for details.
002400***
002500*    Remarks.              Batch replacement for the interactive
002600*                          price capture screen.  Reads a single
002700*                          run-control card for mode SINGLE, COPY
002800*                          or RECALC, pulls the sale observations
002900*                          for the cert concerned off GCSALE, and
003000*                          derives a new stored average price by
003100*                          grade/signature scaling and a distance
003200*                          and source weighted average.  Prints
003300*                          the pricing audit trail to GCPRINT.
003400***
003500*    Called modules.       gccoll - collection master service.
003600*                          gcdex  - species catalogue service.
003700***
003800*    Files used.           gcctl.dat   - run-control parameter.
003900*                          gcsale.dat  - sale observation input.
004000*                          gcprint.dat - pricing audit report.
004100***
004200* Changes:
004300* 22/09/88 vbc - 1.00 Created.
004400* 02/07/97 vbc - 1.01 Added COPY mode for cross-cert re-pricing.
004500* 14/10/98 vbc - 1.02 Newton's method sqrt, no runtime SQRT verb.
004600* 17/11/98 vbc - 1.03 Y2K review - Ws-Sys-Date now 8-digit ccyy.
004700* 09/05/99 vbc -    . Tidy up of comments only, no logic change.
004800* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.
004900* 15/01/17 vbc -      Upgraded for v3.02 RDB build, logic n/c.
005000* 20/09/25 vbc - 3.3  Version update and builds reset.
005100* 09/08/26 vbc - 1.04 QA req 4471 - Ws-Price-Src-Only and Ws-New-
005200*                     Price were ROUNDED, drifting the saved and
005300*                     audited price off the plain-truncated mean
005400*                     everywhere else in this shop.  ROUNDED off
005500*                     both COMPUTEs.
005600* 09/08/26 vbc - 1.05 QA req 4476 - the audit header dropped to
005700*                     spaces for an unrecognised species and the
005800*                     header wording did not match the write-up.
005900*                     Also added 4650, the minimum-active-listing
006000*                     line per site ahead of the audit table -
006100*                     was silently missing altogether.
006200*
006300 environment              division.
006400*================================
006500*
006600 configuration            section.
006700 special-names.
006800     class     Gc-Alpha-Class is "A" thru "Z"
006900     upsi-0    is Gc-Price-Test-Sw.
007000*
007100 input-output             section.
007200 file-control.
007300     copy "selgcctl.cob".
007400     copy "selgcsal.cob".
007500     copy "selgcprt.cob".
007600*
007700 data                     division.
007800*================================
007900*
008000 file section.
008100*
008200     copy "fdgcctl.cob".
008300     copy "fdgcsal.cob".
008400     copy "fdgcprt.cob".
008500*
008600 working-storage section.
008700*------------------------
008800 77  Prog-Name            pic x(15) value "GCPRICE (1.05)".
008900*
009000 01  Ws-Switches.
009100     03  Gc-Ctl-Status         pic xx.
009200     03  Gc-Sale-Status        pic xx.
009300     03  Gc-Print-Status       pic xx.
009400     03  Ws-Eof-Sale-Sw        pic x     value "N".
009500         88  Ws-Eof-Sale                 value "Y".
009600     03  filler                pic x(2).
009700*
009800 01  Ws-Counters.
009900     03  Ws-Obs-Count          pic 9(4)  comp.
010000     03  Ws-Ix                 pic 9(4)  comp.
010100     03  Ws-Card-Idx           pic 9(4)  comp.
010200     03  Ws-Sort-Ix            pic 9(4)  comp.
010300     03  Ws-Sort-Ix2           pic 9(4)  comp.
010400     03  Ws-Sqrt-Pass          pic 9(2)  comp.
010500     03  filler                pic x(3).
010600*
010700 01  Ws-Work-Fields.
010800     03  Ws-Target-Cert        pic x(10).
010900     03  Ws-Source-Cert        pic x(10).
011000     03  Ws-Card-Cg            pic 9(2).
011100     03  Ws-Obs-Grade-Adj      pic 9(2).
011200     03  Ws-Grade-Diff         pic s9(3)     comp-3.
011300     03  Ws-Sum-Scaled         pic s9(11)v9(4)  comp-3.
011400     03  Ws-Sum-Sqdev          pic s9(15)v9(4)  comp-3.
011500     03  Ws-Variance           pic s9(11)v9(4)  comp-3.
011600     03  Ws-Mean               pic s9(9)v9(4)   comp-3.
011700     03  Ws-Std                pic s9(9)v9(4)   comp-3.
011800     03  Ws-Dev                pic s9(9)v9(4)   comp-3.
011900     03  Ws-Dist-Ratio         pic s9(5)v9(4)   comp-3.
012000     03  Ws-Sum-Src-Wt         pic s9(7)v9(4)   comp-3.
012100     03  Ws-Sum-Src-Wt-Price   pic s9(15)v9(4)  comp-3.
012200     03  Ws-Sum-Fin-Wt         pic s9(7)v9(4)   comp-3.
012300     03  Ws-Sum-Fin-Wt-Price   pic s9(15)v9(4)  comp-3.
012400     03  Ws-New-Price          pic 9(9).
012500     03  Ws-Price-Unweighted   pic 9(9).
012600     03  Ws-Price-Src-Only     pic 9(9).
012700     03  Ws-Dex-Name-Text      pic x(20).
012800     03  filler                pic x(4).
012900*
013000* Newton's method work area - avoids the runtime SQRT function.
013100 01  Ws-Sqrt-Work.
013200     03  Ws-Sqrt-Input         pic s9(15)v9(4)  comp-3.
013300     03  Ws-Sqrt-Result        pic s9(9)v9(4)   comp-3.
013400*
013500* System date, used to stamp Card-Last-Updated on a saved price.
013600 01  Ws-System-Date.
013700     03  Ws-Sys-Date-8         pic 9(8).
013800 01  Ws-System-Date-Parts redefines Ws-System-Date.
013900     03  Ws-Sys-Ccyy           pic 9(4).
014000     03  Ws-Sys-Mm             pic 9(2).
014100     03  Ws-Sys-Dd             pic 9(2).
014200 01  Ws-Iso-Date               pic x(10).
014300*
014400* Common print-work group and a numeric-edited overlay for money.
014500 01  Ws-Price-Group.
014600     03  Ws-Price-Value        pic 9(9).
014700 01  Ws-Price-Edit redefines Ws-Price-Group.
014800     03  Ws-Price-Zzz          pic zzz,zzz,zz9.
014900*
015000 01  Ws-Print-Line-Work.
015100     03  Ws-Print-Text         pic x(100).
015200     03  filler                pic x(1).
015300*
015400* Table of the sale observations pulled off GCSALE for one cert.
015500 01  Ws-Obs-Table.
015600     03  Ws-Obs-Entry     occurs 100 times
015700                           indexed by Ws-Obs-Ix.
015800         05  Ws-Obs-Website     pic x(8).
015900         05  Ws-Obs-Status      pic x(8).
016000         05  Ws-Obs-Grade       pic 9(2).
016100         05  Ws-Obs-Price       pic 9(9).
016200         05  Ws-Obs-Scale       pic s9(3)v9(4)  comp-3.
016300         05  Ws-Obs-Scaled      pic s9(9)v9(4)  comp-3.
016400         05  Ws-Obs-Src-Wt      pic s9(3)v9(4)  comp-3.
016500         05  Ws-Obs-Dist-Wt     pic s9(3)v9(4)  comp-3.
016600         05  Ws-Obs-Fin-Wt      pic s9(3)v9(4)  comp-3.
016700     03  filler                pic x(1).
016800 01  Ws-Obs-Table-Flat redefines Ws-Obs-Table pic x(4101).
016900*
017000* Bubble-sort exchange area, one entry wide.
017100 01  Ws-Obs-Swap.
017200     03  Ws-Sw-Website         pic x(8).
017300     03  Ws-Sw-Status          pic x(8).
017400     03  Ws-Sw-Grade           pic 9(2).
017500     03  Ws-Sw-Price           pic 9(9).
017600     03  Ws-Sw-Scale           pic s9(3)v9(4)  comp-3.
017700     03  Ws-Sw-Scaled          pic s9(9)v9(4)  comp-3.
017800     03  Ws-Sw-Src-Wt          pic s9(3)v9(4)  comp-3.
017900     03  Ws-Sw-Dist-Wt         pic s9(3)v9(4)  comp-3.
018000     03  Ws-Sw-Fin-Wt          pic s9(3)v9(4)  comp-3.
018100*
018200* Cheapest active-listing scan, one marketplace at a time.
018300 01  Ws-Mkt-Work.
018400     03  Ws-Mkt-Name           pic x(8).
018500     03  Ws-Mkt-Min            pic 9(9).
018600     03  Ws-Mkt-Found          pic x.
018700     03  filler                pic x(2).
018800*
018900     copy "wsgcmsg.cob".
019000*
019100     copy "wsgclnk.cob".
019200*
019300 procedure division.
019400*===================
019500*
019600 0000-Gcprice-Main.
019700     perform  1000-Initialize thru 1000-Exit.
019800     evaluate Ctl-Mode
019900         when  "SINGLE"
020000               perform 3000-Process-Single thru 3000-Exit
020100         when  "COPY"
020200               perform 3000-Process-Single thru 3000-Exit
020300         when  "RECALC"
020400               perform 5000-Process-Recalc thru 5000-Exit
020500         when  other
020600               display "GCPRICE - bad Ctl-Mode " Ctl-Mode
020700     end-evaluate.
020800     perform  8000-Wrapup thru 8000-Exit.
020900     stop     run.
021000*
021100*----------------------------------------------------------------
021200* Open the print file, pull the run-control card, load the
021300* collection and species tables via the common services.
021400*----------------------------------------------------------------
021500 1000-Initialize.
021600     open     input Gc-Ctl-File.
021700     read     Gc-Ctl-File.
021800     close    Gc-Ctl-File.
021900     open     output Gc-Print-File.
022000     move     "LOADCOLL" to GC-Coll-Function.
022100     call     "gccoll" using GC-Coll-Linkage.
022200     accept   Ws-Sys-Date-8 from date yyyymmdd.
022300 1000-Exit.
022400     exit.
022500*
022600*----------------------------------------------------------------
022700* SINGLE re-prices a cert off its own sale data; COPY re-prices
022800* one cert (Ctl-Cert) off another cert's sale data (Ctl-Copy-Cert)
022900* scaled against the target cert's own grade and signature.
023000*----------------------------------------------------------------
023100 3000-Process-Single.
023200     move     Ctl-Cert to Ws-Target-Cert.
023300     if       Ctl-Mode = "COPY"
023400              move Ctl-Copy-Cert to Ws-Source-Cert
023500     else
023600              move Ctl-Cert to Ws-Source-Cert.
023700     move     "GETCARD" to GC-Coll-Function.
023800     move     Ws-Target-Cert to Card-Cert of GC-Coll-Card-Rec.
023900     call     "gccoll" using GC-Coll-Linkage.
024000     if       GC-Coll-Return-Code not = "00"
024100              display GC005 Ws-Target-Cert
024200              go to 3000-Exit.
024300     perform  4000-Load-Observations thru 4000-Exit.
024400     if       Ws-Obs-Count = zero
024500              display GC010
024600              go to 3000-Exit.
024700     perform  4900-Compute-Print-Save thru 4900-Exit.
024800 3000-Exit.
024900     exit.
025000*
025100*----------------------------------------------------------------
025200* RECALC works one cert (Ctl-Cert not blank) or every cert with a
025300* non-zero stored average price when Ctl-Cert is left blank.
025400*----------------------------------------------------------------
025500 5000-Process-Recalc.
025600     if       Ctl-Cert not = spaces
025700              move "GETCARD" to GC-Coll-Function
025800              move Ctl-Cert to Card-Cert of GC-Coll-Card-Rec
025900              call "gccoll" using GC-Coll-Linkage
026000              if   GC-Coll-Return-Code not = "00"
026100                   display GC005 Ctl-Cert
026200                   go to 5000-Exit
026300              end-if
026400              if   Card-Avg-Price of GC-Coll-Card-Rec = zero
026500                   go to 5000-Exit
026600              end-if
026700              move Ctl-Cert to Ws-Target-Cert
026800              move Ctl-Cert to Ws-Source-Cert
026900              perform 4000-Load-Observations thru 4000-Exit
027000              if   Ws-Obs-Count not = zero
027100                   perform 4900-Compute-Print-Save thru 4900-Exit
027200              end-if
027300     else
027400              perform 5100-Recalc-One-Card
027500                      varying Ws-Card-Idx from 1 by 1
027600                      until Ws-Card-Idx > GC-Coll-Card-Count.
027700 5000-Exit.
027800     exit.
027900*
028000 5100-Recalc-One-Card.
028100     move     "GETIDX" to GC-Coll-Function.
028200     move     Ws-Card-Idx to GC-Coll-Index.
028300     call     "gccoll" using GC-Coll-Linkage.
028400     if       Card-Avg-Price of GC-Coll-Card-Rec not = zero
028500              move Card-Cert of GC-Coll-Card-Rec to Ws-Target-Cert
028600              move Card-Cert of GC-Coll-Card-Rec to Ws-Source-Cert
028700              perform 4000-Load-Observations thru 4000-Exit
028800              if   Ws-Obs-Count not = zero
028900                   perform 4900-Compute-Print-Save thru 4900-Exit
029000              end-if.
029100*
029200*----------------------------------------------------------------
029300* Pull every GCSALE record for the source cert into the table.
029400*----------------------------------------------------------------
029500 4000-Load-Observations.
029600     move     zero to Ws-Obs-Count.
029700     move     "N" to Ws-Eof-Sale-Sw.
029800     open     input Gc-Sale-File.
029900     perform  4050-Read-Sale-Record thru 4050-Exit.
030000     perform  4055-Scan-Sale-File thru 4055-Exit
030100              until Ws-Eof-Sale.
030200     close    Gc-Sale-File.
030300 4000-Exit.
030400     exit.
030500*
030600 4055-Scan-Sale-File.
030700     if       Sale-Cert = Ws-Source-Cert
030800              and Ws-Obs-Count < 100
030900              perform 4060-Store-Observation thru 4060-Exit.
031000     perform  4050-Read-Sale-Record thru 4050-Exit.
031100 4055-Exit.
031200     exit.
031300*
031400 4050-Read-Sale-Record.
031500     read     Gc-Sale-File
031600              at end
031700                       set Ws-Eof-Sale to true.
031800 4050-Exit.
031900     exit.
032000*
032100 4060-Store-Observation.
032200     add      1 to Ws-Obs-Count.
032300     set      Ws-Obs-Ix to Ws-Obs-Count.
032400     move     Sale-Website to Ws-Obs-Website (Ws-Obs-Ix).
032500     move     Sale-Status to Ws-Obs-Status (Ws-Obs-Ix).
032600     move     Sale-Grade to Ws-Obs-Grade (Ws-Obs-Ix).
032700     move     Sale-Price to Ws-Obs-Price (Ws-Obs-Ix).
032800 4060-Exit.
032900     exit.
033000*
033100*----------------------------------------------------------------
033200* Compute, print and save - shared tail for SINGLE/COPY/RECALC.
033300*----------------------------------------------------------------
033400 4900-Compute-Print-Save.
033500     perform  4500-Compute-Prices thru 4500-Exit.
033600     perform  4650-Print-Min-Listing thru 4650-Exit.
033700     perform  4700-Print-Audit-Report thru 4700-Exit.
033800     perform  4800-Save-Price thru 4800-Exit.
033900 4900-Exit.
034000     exit.
034100*
034200 4500-Compute-Prices.
034300     move     Card-Grade of GC-Coll-Card-Rec to Ws-Card-Cg.
034400     if       Ws-Card-Cg = 10
034500              move 11 to Ws-Card-Cg.
034600     perform  4510-Compute-Scale-Weight
034700              varying Ws-Obs-Ix from 1 by 1
034800              until Ws-Obs-Ix > Ws-Obs-Count.
034900     perform  4520-Compute-Mean thru 4520-Exit.
035000     perform  4530-Compute-Std thru 4530-Exit.
035100     perform  4540-Compute-Dist-Weight
035200              varying Ws-Obs-Ix from 1 by 1
035300              until Ws-Obs-Ix > Ws-Obs-Count.
035400     perform  4550-Compute-Weighted-Sums thru 4550-Exit.
035500     perform  4560-Finalize-Prices thru 4560-Exit.
035600 4500-Exit.
035700     exit.
035800*
035900*----------------------------------------------------------------
036000* Multiplier is 1.1, doubled to 11.0 x if the card carries a
036100* signature, then raised/lowered by 0.7 per grade point off the
036200* card's own grade (10 substitutes to 11 on both sides first).
036300*----------------------------------------------------------------
036400 4510-Compute-Scale-Weight.
036500     move     Ws-Obs-Grade (Ws-Obs-Ix) to Ws-Obs-Grade-Adj.
036600     if       Ws-Obs-Grade-Adj = 10
036700              move 11 to Ws-Obs-Grade-Adj.
036800     compute  Ws-Grade-Diff = Ws-Obs-Grade-Adj - Ws-Card-Cg.
036900     compute  Ws-Obs-Scale (Ws-Obs-Ix) =
037000              Gc-Base-Mult * (Gc-Grade-Factor ** Ws-Grade-Diff).
037100     if       Card-Sign-Present of GC-Coll-Card-Rec = "Y"
037200              compute Ws-Obs-Scale (Ws-Obs-Ix) rounded =
037300                      Ws-Obs-Scale (Ws-Obs-Ix) * Gc-Signed-Mult.
037400     compute  Ws-Obs-Scaled (Ws-Obs-Ix) rounded =
037500              Ws-Obs-Price (Ws-Obs-Ix) * Ws-Obs-Scale (Ws-Obs-Ix).
037600     evaluate true
037700         when  Ws-Obs-Website (Ws-Obs-Ix) = "EBAY"
037800               and Ws-Obs-Status (Ws-Obs-Ix) = "SELLING"
037900               move Gc-Wt-Ebay-Selling
038000                    to Ws-Obs-Src-Wt (Ws-Obs-Ix)
038100         when  Ws-Obs-Website (Ws-Obs-Ix) = "EBAY"
038200               and Ws-Obs-Status (Ws-Obs-Ix) = "SOLD"
038300               move Gc-Wt-Ebay-Sold
038400                    to Ws-Obs-Src-Wt (Ws-Obs-Ix)
038500         when  Ws-Obs-Website (Ws-Obs-Ix) = "MERCARI"
038600               and Ws-Obs-Status (Ws-Obs-Ix) = "SELLING"
038700               move Gc-Wt-Mercari-Sell
038800                    to Ws-Obs-Src-Wt (Ws-Obs-Ix)
038900         when  other
039000               move Gc-Wt-Mercari-Sold
039100                    to Ws-Obs-Src-Wt (Ws-Obs-Ix)
039200     end-evaluate.
039300     if       Ws-Obs-Grade (Ws-Obs-Ix)
039400              = Card-Grade of GC-Coll-Card-Rec
039500              compute Ws-Obs-Src-Wt (Ws-Obs-Ix) rounded =
039600                      Ws-Obs-Src-Wt (Ws-Obs-Ix) *
039700                      Gc-Wt-Same-Grade.
039800 4510-Exit.
039900     exit.
040000*
040100 4520-Compute-Mean.
040200     move     zero to Ws-Sum-Scaled.
040300     perform  4525-Add-Scaled
040400              varying Ws-Obs-Ix from 1 by 1
040500              until Ws-Obs-Ix > Ws-Obs-Count.
040600     compute  Ws-Mean rounded = Ws-Sum-Scaled / Ws-Obs-Count.
040700 4520-Exit.
040800     exit.
040900*
041000 4525-Add-Scaled.
041100     add      Ws-Obs-Scaled (Ws-Obs-Ix) to Ws-Sum-Scaled.
041200*
041300*----------------------------------------------------------------
041400* Population standard deviation, square root by Newton's method
041500* since no runtime intrinsic function is used in this shop.
041600*----------------------------------------------------------------
041700 4530-Compute-Std.
041800     move     zero to Ws-Sum-Sqdev.
041900     perform  4535-Add-Sqdev
042000              varying Ws-Obs-Ix from 1 by 1
042100              until Ws-Obs-Ix > Ws-Obs-Count.
042200     compute  Ws-Variance rounded = Ws-Sum-Sqdev / Ws-Obs-Count.
042300     move     Ws-Variance to Ws-Sqrt-Input.
042400     perform  4600-Compute-Sqrt thru 4600-Exit.
042500     move     Ws-Sqrt-Result to Ws-Std.
042600 4530-Exit.
042700     exit.
042800*
042900 4535-Add-Sqdev.
043000     compute  Ws-Dev = Ws-Obs-Scaled (Ws-Obs-Ix) - Ws-Mean.
043100     compute  Ws-Sum-Sqdev rounded =
043200              Ws-Sum-Sqdev + (Ws-Dev * Ws-Dev).
043300*
043400*----------------------------------------------------------------
043500* Newton-Raphson square root - twelve passes is ample precision
043600* for the money and weight ranges this program ever deals with.
043700*----------------------------------------------------------------
043800 4600-Compute-Sqrt.
043900     if       Ws-Sqrt-Input <= zero
044000              move zero to Ws-Sqrt-Result
044100              go to 4600-Exit.
044200     move     Ws-Sqrt-Input to Ws-Sqrt-Result.
044300     perform  4610-Sqrt-Pass
044400              varying Ws-Sqrt-Pass from 1 by 1
044500              until Ws-Sqrt-Pass > 12.
044600 4600-Exit.
044700     exit.
044800*
044900 4610-Sqrt-Pass.
045000     compute  Ws-Sqrt-Result rounded =
045100              (Ws-Sqrt-Result +
045200               Ws-Sqrt-Input / Ws-Sqrt-Result) / 2.
045300*
045400*----------------------------------------------------------------
045500* Distance weight - inverse of the price's deviation from the
045600* mean in standard deviations, clamped to the house 1 - 1000
045700* band, folded flat to 1 when the spread is too tight to trust.
045800*----------------------------------------------------------------
045900 4540-Compute-Dist-Weight.
046000     if       Ws-Std < Gc-Std-Floor
046100              move 1 to Ws-Obs-Dist-Wt (Ws-Obs-Ix)
046200     else
046300              compute Ws-Dev =
046400                      Ws-Obs-Scaled (Ws-Obs-Ix) - Ws-Mean
046500              if      Ws-Dev < zero
046600                      compute Ws-Dev = zero - Ws-Dev
046700              end-if
046800              compute Ws-Dist-Ratio rounded = Ws-Dev / Ws-Std
046900              if      Ws-Dist-Ratio < Gc-Dist-Clamp-Lo
047000                      move Gc-Dist-Clamp-Lo to Ws-Dist-Ratio
047100              end-if
047200              if      Ws-Dist-Ratio > Gc-Dist-Clamp-Hi
047300                      move Gc-Dist-Clamp-Hi to Ws-Dist-Ratio
047400              end-if
047500              compute Ws-Obs-Dist-Wt (Ws-Obs-Ix) rounded =
047600                      1 / Ws-Dist-Ratio.
047700     compute  Ws-Obs-Fin-Wt (Ws-Obs-Ix) rounded =
047800              Ws-Obs-Dist-Wt (Ws-Obs-Ix) *
047900              Ws-Obs-Src-Wt (Ws-Obs-Ix).
048000 4540-Exit.
048100     exit.
048200*
048300 4550-Compute-Weighted-Sums.
048400     move     zero to Ws-Sum-Src-Wt Ws-Sum-Src-Wt-Price.
048500     move     zero to Ws-Sum-Fin-Wt Ws-Sum-Fin-Wt-Price.
048600     perform  4555-Add-Weighted-Sums
048700              varying Ws-Obs-Ix from 1 by 1
048800              until Ws-Obs-Ix > Ws-Obs-Count.
048900 4550-Exit.
049000     exit.
049100*
049200 4555-Add-Weighted-Sums.
049300     add      Ws-Obs-Src-Wt (Ws-Obs-Ix) to Ws-Sum-Src-Wt.
049400     compute  Ws-Sum-Src-Wt-Price rounded =
049500              Ws-Sum-Src-Wt-Price +
049600              (Ws-Obs-Scaled (Ws-Obs-Ix) *
049700               Ws-Obs-Src-Wt (Ws-Obs-Ix)).
049800     add      Ws-Obs-Fin-Wt (Ws-Obs-Ix) to Ws-Sum-Fin-Wt.
049900     compute  Ws-Sum-Fin-Wt-Price rounded =
050000              Ws-Sum-Fin-Wt-Price +
050100              (Ws-Obs-Scaled (Ws-Obs-Ix) *
050200               Ws-Obs-Fin-Wt (Ws-Obs-Ix)).
050300*
050400* Truncated to whole yen, same as the plain-mean figure above -
050500* no rounding on any of the three audit/save prices in this shop.
050600 4560-Finalize-Prices.
050700     move     Ws-Mean to Ws-Price-Unweighted.
050800     compute  Ws-Price-Src-Only =
050900              Ws-Sum-Src-Wt-Price / Ws-Sum-Src-Wt.
051000     compute  Ws-New-Price =
051100              Ws-Sum-Fin-Wt-Price / Ws-Sum-Fin-Wt.
051200 4560-Exit.
051300     exit.
051400*
051500*----------------------------------------------------------------
051600* Cheapest active (SELLING) listing per marketplace, off the
051700* observations already loaded for this cert - shown ahead of the
051800* audit table, one line per site, "no selling data" if neither
051900* site has a live listing on file for this cert.
052000*----------------------------------------------------------------
052100 4650-Print-Min-Listing.
052200     move     "EBAY" to Ws-Mkt-Name.
052300     perform  4660-Scan-Min-For-Site thru 4660-Exit.
052400     perform  4670-Print-One-Min thru 4670-Exit.
052500     move     "MERCARI" to Ws-Mkt-Name.
052600     perform  4660-Scan-Min-For-Site thru 4660-Exit.
052700     perform  4670-Print-One-Min thru 4670-Exit.
052800 4650-Exit.
052900     exit.
053000*
053100 4660-Scan-Min-For-Site.
053200     move     zero to Ws-Mkt-Min.
053300     move     "N" to Ws-Mkt-Found.
053400     perform  4665-Test-One-Obs
053500              varying Ws-Obs-Ix from 1 by 1
053600              until Ws-Obs-Ix > Ws-Obs-Count.
053700 4660-Exit.
053800     exit.
053900*
054000 4665-Test-One-Obs.
054100     if       Ws-Obs-Website (Ws-Obs-Ix) = Ws-Mkt-Name
054200              and Ws-Obs-Status (Ws-Obs-Ix) = "SELLING"
054300              if   Ws-Mkt-Found = "N"
054400                   move "Y" to Ws-Mkt-Found
054500                   move Ws-Obs-Price (Ws-Obs-Ix)
054600                        to Ws-Mkt-Min
054700              else
054800                   if Ws-Obs-Price (Ws-Obs-Ix) < Ws-Mkt-Min
054900                      move Ws-Obs-Price (Ws-Obs-Ix)
055000                           to Ws-Mkt-Min
055100                   end-if
055200              end-if.
055300*
055400 4670-Print-One-Min.
055500     move     spaces to Ws-Print-Text.
055600     if       Ws-Mkt-Found = "Y"
055700              move Ws-Mkt-Min to Ws-Price-Value
055800              string "Minimum active listing, " delimited size
055900                     Ws-Mkt-Name delimited size
056000                     " . . . . . " delimited size
056100                     Ws-Price-Zzz delimited size
056200                     into Ws-Print-Text
056300              end-string
056400     else
056500              string "Minimum active listing, " delimited size
056600                     Ws-Mkt-Name delimited size
056700                     " . . . . . no selling data" delimited size
056800                     into Ws-Print-Text
056900              end-string.
057000     move     Ws-Print-Text to Gc-Print-Line.
057100     write    Gc-Print-Line.
057200 4670-Exit.
057300     exit.
057400*
057500*----------------------------------------------------------------
057600* Sort the observation table into grade order for the audit
057700* listing only - the weighted-average results are unaffected.
057800*----------------------------------------------------------------
057900 4700-Print-Audit-Report.
058000     perform  4710-Bubble-Pass
058100              varying Ws-Sort-Ix from 1 by 1
058200              until Ws-Sort-Ix >= Ws-Obs-Count.
058300     move     "GETCARD" to GC-Dex-Function.
058400     move     "(unknwn card)" to Ws-Dex-Name-Text.
058500     if       Card-Pkmn of GC-Coll-Card-Rec not = zero
058600              move "REV" to GC-Dex-Function
058700              move Card-Pkmn of GC-Coll-Card-Rec to GC-Dex-Id
058800              call "gcdex" using GC-Dex-Linkage
058900              if   GC-Dex-Found-Flag = "Y"
059000                   move GC-Dex-Name to Ws-Dex-Name-Text
059100              end-if.
059200     move     spaces to Ws-Print-Text.
059300     string   "Adjusting the price for card #" delimited size
059400              Card-Cert of GC-Coll-Card-Rec delimited size
059500              " (PSA " delimited size
059600              Card-Grade of GC-Coll-Card-Rec delimited size
059700              " " delimited size
059800              Ws-Dex-Name-Text delimited size
059900              ")" delimited size
060000              into Ws-Print-Text
060100     end-string.
060200     move     Ws-Print-Text to Gc-Print-Line.
060300     write    Gc-Print-Line.
060400     move     "Grd  Price      Scale  Scaled  SrcWt DistWt FinWt"
060500              to Gc-Print-Line.
060600     write    Gc-Print-Line.
060700     perform  4750-Print-Obs-Line
060800              varying Ws-Obs-Ix from 1 by 1
060900              until Ws-Obs-Ix > Ws-Obs-Count.
061000     move     spaces to Ws-Print-Text.
061100     move     Ws-Price-Unweighted to Ws-Price-Value.
061200     string   "Unweighted average price   . . . " delimited size
061300              Ws-Price-Zzz delimited size
061400              into Ws-Print-Text
061500     end-string.
061600     move     Ws-Print-Text to Gc-Print-Line.
061700     write    Gc-Print-Line.
061800     move     spaces to Ws-Print-Text.
061900     move     Ws-Price-Src-Only to Ws-Price-Value.
062000     string   "Source-weighted average price  . " delimited size
062100              Ws-Price-Zzz delimited size
062200              into Ws-Print-Text
062300     end-string.
062400     move     Ws-Print-Text to Gc-Print-Line.
062500     write    Gc-Print-Line.
062600     move     spaces to Ws-Print-Text.
062700     move     Ws-New-Price to Ws-Price-Value.
062800     string   "Final weighted price . . . . . . " delimited size
062900              Ws-Price-Zzz delimited size
063000              into Ws-Print-Text
063100     end-string.
063200     move     Ws-Print-Text to Gc-Print-Line.
063300     write    Gc-Print-Line.
063400     move     spaces to Ws-Print-Text.
063500     move     Card-Avg-Price of GC-Coll-Card-Rec
063600              to Ws-Price-Value.
063700     string   "Previous stored average price  . " delimited size
063800              Ws-Price-Zzz delimited size
063900              into Ws-Print-Text
064000     end-string.
064100     move     Ws-Print-Text to Gc-Print-Line.
064200     write    Gc-Print-Line.
064300     move     spaces to Gc-Print-Line.
064400     write    Gc-Print-Line.
064500 4700-Exit.
064600     exit.
064700*
064800 4750-Print-Obs-Line.
064900     move     spaces to Ws-Print-Text.
065000     move     Ws-Obs-Price (Ws-Obs-Ix) to Ws-Price-Value.
065100     string   Ws-Obs-Grade (Ws-Obs-Ix) delimited size
065200              "   " delimited size
065300              Ws-Price-Zzz delimited size
065400              into Ws-Print-Text
065500     end-string.
065600     move     Ws-Print-Text to Gc-Print-Line.
065700     write    Gc-Print-Line.
065800*
065900 4710-Bubble-Pass.
066000     perform  4720-Bubble-Compare
066100              varying Ws-Sort-Ix2 from 1 by 1
066200              until Ws-Sort-Ix2 > Ws-Obs-Count - Ws-Sort-Ix.
066300*
066400 4720-Bubble-Compare.
066500     if       Ws-Obs-Grade (Ws-Sort-Ix2) >
066600              Ws-Obs-Grade (Ws-Sort-Ix2 + 1)
066700              perform 4730-Swap-Entries thru 4730-Exit.
066800*
066900 4730-Swap-Entries.
067000     move     Ws-Obs-Entry (Ws-Sort-Ix2) to Ws-Obs-Swap.
067100     move     Ws-Obs-Entry (Ws-Sort-Ix2 + 1)
067200              to Ws-Obs-Entry (Ws-Sort-Ix2).
067300     move     Ws-Obs-Swap to Ws-Obs-Entry (Ws-Sort-Ix2 + 1).
067400 4730-Exit.
067500     exit.
067600*
067700*----------------------------------------------------------------
067800* No-op when the new figure equals what is already on file - a
067900* rewrite of an unchanged master is wasted I/O for the run.
068000*----------------------------------------------------------------
068100 4800-Save-Price.
068200     if       Ws-New-Price = Card-Avg-Price of GC-Coll-Card-Rec
068300              display GC013
068400              go to 4800-Exit.
068500     move     Ws-Sys-Ccyy to Ws-Iso-Date (1:4).
068600     move     "-" to Ws-Iso-Date (5:1).
068700     move     Ws-Sys-Mm to Ws-Iso-Date (6:2).
068800     move     "-" to Ws-Iso-Date (8:1).
068900     move     Ws-Sys-Dd to Ws-Iso-Date (9:2).
069000     move     Ws-New-Price to Card-Avg-Price of GC-Coll-Card-Rec.
069100     move     Ws-New-Price to Card-Sell-Price of GC-Coll-Card-Rec.
069200     move     Ws-Iso-Date
069300              to Card-Last-Updated of GC-Coll-Card-Rec.
069400     move     "UPDATE" to GC-Coll-Function.
069500     call     "gccoll" using GC-Coll-Linkage.
069600     move     "REWRITE" to GC-Coll-Function.
069700     call     "gccoll" using GC-Coll-Linkage.
069800 4800-Exit.
069900     exit.
070000*
070100 8000-Wrapup.
070200     close    Gc-Print-File.
070300 8000-Exit.
070400     exit.
070500*
