000100*****************************************************************
000200*                                                                *
000300*            Graded Card Collection Statistics                  *
000400*       Batch job - summary counts and estimated value          *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification           division.
000900*================================
001000*
001100      program-id.          gcstats.
001200***
001300*    Author.               Vincent B Coen FBCS, FIDM, FIDPM.
001400***
001500*    Installation.         Applewood Computers.
001600***
001700*    Date-Written.         03/07/91.
001800***
001900*    Date-Compiled.
002000***
002100*    Security.             Copyright (C) 1997-2026, V B Coen.
002200*                          Distributed under the GNU GPL.
002300*                          See the file COPYING for details.
002400***
002500*    Remarks.              Batch replacement for the interactive
002600*                          stats screen.  Scans the whole resident
002700*                          collection twice - once for count, sum,
002800*                          max and min of asking prices, once more
002900*                          for the population standard deviation -
003000*                          then prints the collection summary and
003100*                          estimated total value to GCPRINT.
003200***
003300*    Called modules.       gccoll - collection master service.
003400***
003500*    Files used.           gcprint.dat - collection summary.
003600***
003700* Changes:
003800* 03/07/91 vbc - 1.00 Created.
003900* 14/10/98 vbc - 1.01 Newton's method sqrt, no runtime SQRT verb.
004000* 17/11/98 vbc - 1.02 Y2K review - no date fields on this program.
004100* 09/05/99 vbc -    . Tidy up of comments only, no logic change.
004200* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.
004300* 15/01/17 vbc -      Upgraded for v3.02 RDB build, logic n/c.
004400* 20/09/25 vbc - 3.3  Version update and builds reset.
004500* 09/08/26 vbc - 1.03 QA req 4475 - the estimate was moved into
004600*                     the 13-digit money edit before print,
004700*                     clipping a large collection's total.  Given
004800*                     its own full-width Ws-Est-Edit.
004900*
005000 environment              division.
005100*================================
005200*
005300 configuration            section.
005400 special-names.
005500     class     Gc-Stats-Alpha-Class is "A" thru "Z"
005600     upsi-0    is Gc-Stats-Test-Sw.
005700*
005800 input-output             section.
005900 file-control.
006000     copy "selgcprt.cob".
006100*
006200 data                     division.
006300*================================
006400*
006500 file section.
006600*
006700     copy "fdgcprt.cob".
006800*
006900 working-storage section.
007000*------------------------
007100 77  Prog-Name            pic x(15) value "GCSTATS (1.03)".
007200*
007300 01  Ws-Switches.
007400     03  Gc-Print-Status       pic xx.
007500     03  filler                pic x(6).
007600*
007700 01  Ws-Counters.
007800     03  Ws-Card-Idx           pic 9(4)  comp.
007900     03  Ws-Sale-Count         pic 9(4)  comp.
008000     03  Ws-Sqrt-Pass          pic 9(2)  comp.
008100     03  filler                pic x(2).
008200*
008300 01  Ws-Work-Fields.
008400     03  Ws-Price-Sum          pic 9(13).
008500     03  Ws-Price-Max          pic 9(9).
008600     03  Ws-Price-Min          pic 9(9).
008700     03  Ws-Mean               pic 9(9).
008800     03  Ws-Sum-Sqdev          pic s9(17)v9(4) comp-3.
008900     03  Ws-Variance           pic s9(13)v9(4) comp-3.
009000     03  Ws-Dev                pic s9(9)v9(4)  comp-3.
009100     03  Ws-Std                pic 9(9).
009200     03  Ws-Est-Value          pic 9(15).
009300     03  Ws-Pct-For-Sale       pic s9(3)v99    comp-3.
009400     03  filler                pic x(2).
009500*
009600* Newton's method work area - avoids the runtime SQRT function.
009700 01  Ws-Sqrt-Work.
009800     03  Ws-Sqrt-Input         pic s9(17)v9(4) comp-3.
009900     03  Ws-Sqrt-Result        pic s9(9)v9(4)  comp-3.
010000*
010100* Common print-work group and a numeric-edited overlay for money.
010200 01  Ws-Price-Group.
010300     03  Ws-Price-Value        pic 9(13).
010400 01  Ws-Price-Edit redefines Ws-Price-Group.
010500     03  Ws-Price-Zzz          pic z,zzz,zzz,zzz,zz9.
010600*
010700 01  Ws-Pct-Group.
010800     03  Ws-Pct-Value          pic s9(3)v99.
010900 01  Ws-Pct-Edit redefines Ws-Pct-Group.
011000     03  Ws-Pct-Zzz            pic z9.99.
011100*
011200* The estimate can run two digits wider than a single card's price
011300* (Ws-Price-Value above) - its own full-width edit, not the money
011400* edit, avoids clipping a large collection's total in the report.
011500 01  Ws-Est-Group.
011600     03  Ws-Est-Grp-Value      pic 9(15).
011700 01  Ws-Est-Edit redefines Ws-Est-Group.
011800     03  Ws-Est-Zzz            pic z(14)9.
011900*
012000 01  Ws-Print-Line-Work.
012100     03  Ws-Print-Text         pic x(100).
012200     03  filler                pic x(1).
012300*
012400     copy "wsgclnk.cob".
012500*
012600 procedure division.
012700*===================
012800*
012900 0000-Gcstats-Main.
013000     open     output Gc-Print-File.
013100     move     "LOADCOLL" to GC-Coll-Function.
013200     call     "gccoll" using GC-Coll-Linkage.
013300     perform  1000-Sum-Pass thru 1000-Exit.
013400     perform  2000-Std-Pass thru 2000-Exit.
013500     perform  3000-Print-Report thru 3000-Exit.
013600     close    Gc-Print-File.
013700     stop     run.
013800*
013900*----------------------------------------------------------------
014000* First pass - count, sum, max and min of the non-zero asking
014100* prices, off the resident table loaded by gccoll.
014200*----------------------------------------------------------------
014300 1000-Sum-Pass.
014400     move     zero to Ws-Sale-Count Ws-Price-Sum.
014500     move     zero to Ws-Price-Max Ws-Price-Min Ws-Mean.
014600     perform  1050-Test-One-Card
014700              varying Ws-Card-Idx from 1 by 1
014800              until Ws-Card-Idx > GC-Coll-Card-Count.
014900     if       Ws-Sale-Count not = zero
015000              compute Ws-Mean = Ws-Price-Sum / Ws-Sale-Count.
015100 1000-Exit.
015200     exit.
015300*
015400 1050-Test-One-Card.
015500     move     "GETIDX" to GC-Coll-Function.
015600     move     Ws-Card-Idx to GC-Coll-Index.
015700     call     "gccoll" using GC-Coll-Linkage.
015800     if       Card-Sell-Price of GC-Coll-Card-Rec not = zero
015900              perform 1100-Accum-One-Card thru 1100-Exit.
016000*
016100 1100-Accum-One-Card.
016200     add      1 to Ws-Sale-Count.
016300     add      Card-Sell-Price of GC-Coll-Card-Rec to Ws-Price-Sum.
016400     if       Ws-Sale-Count = 1
016500              move Card-Sell-Price of GC-Coll-Card-Rec
016600                   to Ws-Price-Max
016700              move Card-Sell-Price of GC-Coll-Card-Rec
016800                   to Ws-Price-Min
016900     else
017000              if   Card-Sell-Price of GC-Coll-Card-Rec
017100                   > Ws-Price-Max
017200                   move Card-Sell-Price of GC-Coll-Card-Rec
017300                        to Ws-Price-Max
017400              end-if
017500              if   Card-Sell-Price of GC-Coll-Card-Rec
017600                   < Ws-Price-Min
017700                   move Card-Sell-Price of GC-Coll-Card-Rec
017800                        to Ws-Price-Min
017900              end-if.
018000 1100-Exit.
018100     exit.
018200*
018300*----------------------------------------------------------------
018400* Second pass - population standard deviation of the same prices
018500* against the mean just computed above.
018600*----------------------------------------------------------------
018700 2000-Std-Pass.
018800     move     zero to Ws-Sum-Sqdev.
018900     if       Ws-Sale-Count = zero
019000              move zero to Ws-Std
019100              go to 2000-Exit.
019200     perform  2050-Sqdev-One-Card
019300              varying Ws-Card-Idx from 1 by 1
019400              until Ws-Card-Idx > GC-Coll-Card-Count.
019500     compute  Ws-Variance rounded = Ws-Sum-Sqdev / Ws-Sale-Count.
019600     move     Ws-Variance to Ws-Sqrt-Input.
019700     perform  2500-Compute-Sqrt thru 2500-Exit.
019800     move     Ws-Sqrt-Result to Ws-Std.
019900 2000-Exit.
020000     exit.
020100*
020200 2050-Sqdev-One-Card.
020300     move     "GETIDX" to GC-Coll-Function.
020400     move     Ws-Card-Idx to GC-Coll-Index.
020500     call     "gccoll" using GC-Coll-Linkage.
020600     if       Card-Sell-Price of GC-Coll-Card-Rec not = zero
020700              compute Ws-Dev =
020800                      Card-Sell-Price of GC-Coll-Card-Rec
020900                      - Ws-Mean
021000              compute Ws-Sum-Sqdev rounded =
021100                      Ws-Sum-Sqdev + (Ws-Dev * Ws-Dev).
021200*
021300*----------------------------------------------------------------
021400* Newton-Raphson square root - twelve passes is ample precision
021500* for the money ranges this program ever deals with.
021600*----------------------------------------------------------------
021700 2500-Compute-Sqrt.
021800     if       Ws-Sqrt-Input <= zero
021900              move zero to Ws-Sqrt-Result
022000              go to 2500-Exit.
022100     move     Ws-Sqrt-Input to Ws-Sqrt-Result.
022200     perform  2510-Sqrt-Pass
022300              varying Ws-Sqrt-Pass from 1 by 1
022400              until Ws-Sqrt-Pass > 12.
022500 2500-Exit.
022600     exit.
022700*
022800 2510-Sqrt-Pass.
022900     compute  Ws-Sqrt-Result rounded =
023000              (Ws-Sqrt-Result +
023100               Ws-Sqrt-Input / Ws-Sqrt-Result) / 2.
023200*
023300*----------------------------------------------------------------
023400* Estimated collection value is every card in the collection, not
023500* just the ones for sale, at the truncated mean asking price.
023600*----------------------------------------------------------------
023700 3000-Print-Report.
023800     compute  Ws-Est-Value = GC-Coll-Card-Count * Ws-Mean.
023900     move     zero to Ws-Pct-For-Sale.
024000     if       GC-Coll-Card-Count not = zero
024100              compute Ws-Pct-For-Sale rounded =
024200                      Ws-Sale-Count / GC-Coll-Card-Count * 100.
024300     move     spaces to Ws-Print-Text.
024400     string   "Collection statistics" delimited size
024500              into Ws-Print-Text
024600     end-string.
024700     move     Ws-Print-Text to Gc-Print-Line.
024800     write    Gc-Print-Line.
024900     move     spaces to Ws-Print-Text.
025000     move     Ws-Price-Max to Ws-Price-Value.
025100     string   "Highest asking price  . . . . . " delimited size
025200              Ws-Price-Zzz delimited size
025300              into Ws-Print-Text
025400     end-string.
025500     move     Ws-Print-Text to Gc-Print-Line.
025600     write    Gc-Print-Line.
025700     move     spaces to Ws-Print-Text.
025800     move     Ws-Price-Min to Ws-Price-Value.
025900     string   "Lowest asking price  . . . . . . " delimited size
026000              Ws-Price-Zzz delimited size
026100              into Ws-Print-Text
026200     end-string.
026300     move     Ws-Print-Text to Gc-Print-Line.
026400     write    Gc-Print-Line.
026500     move     spaces to Ws-Print-Text.
026600     move     Ws-Mean to Ws-Price-Value.
026700     string   "Mean asking price  . . . . . . . " delimited size
026800              Ws-Price-Zzz delimited size
026900              into Ws-Print-Text
027000     end-string.
027100     move     Ws-Print-Text to Gc-Print-Line.
027200     write    Gc-Print-Line.
027300     move     spaces to Ws-Print-Text.
027400     move     Ws-Std to Ws-Price-Value.
027500     string   "Standard deviation . . . . . . . " delimited size
027600              Ws-Price-Zzz delimited size
027700              into Ws-Print-Text
027800     end-string.
027900     move     Ws-Print-Text to Gc-Print-Line.
028000     write    Gc-Print-Line.
028100     move     spaces to Ws-Print-Text.
028200     move     Ws-Est-Value to Ws-Est-Grp-Value.
028300     string   "Estimated collection value . . . " delimited size
028400              Ws-Est-Zzz delimited size
028500              into Ws-Print-Text
028600     end-string.
028700     move     Ws-Print-Text to Gc-Print-Line.
028800     write    Gc-Print-Line.
028900     move     spaces to Ws-Print-Text.
029000     move     Ws-Pct-For-Sale to Ws-Pct-Value.
029100     string   "For sale . . . . . . . . . . . . " delimited size
029200              Ws-Sale-Count delimited size
029300              "/" delimited size
029400              GC-Coll-Card-Count delimited size
029500              " (" delimited size
029600              Ws-Pct-Zzz delimited size
029700              "%)" delimited size
029800              into Ws-Print-Text
029900     end-string.
030000     move     Ws-Print-Text to Gc-Print-Line.
030100     write    Gc-Print-Line.
030200 3000-Exit.
030300     exit.
030400*
