000100*****************************************************************
000200*                                                                *
000300*            Graded Card Set (Bundle) Pricing                   *
000400*       Batch job - builds, reprices and prunes bundles          *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification           division.
000900*================================
001000*
001100      program-id.          gcsetprc.
001200***
001300*    Author.               Vincent B Coen FBCS, FIDM, FIDPM.
001400***
001500*    Installation.         Applewood Computers.
001600***
001700*    Date-Written.         19/02/90.
001800***
001900*    Date-Compiled.
002000***
002100*    Security.             Copyright (C) 1997-2026, V B Coen.
002200*                          Distributed under the GNU GPL.
002300*                          See the file COPYING for details.
002400***
002500*    Remarks.              Batch replacement for the interactive
002600*                          bundle-builder screen.  Ctl-Mode of
002700*                          CERT lists and reprices every set a
002800*                          cert belongs to, LIST builds a new
002900*                          bundle off Ctl-Cert-List, and SETID
003000*                          displays (and optionally deletes) one
003100*                          set by its registry id.
003200***
003300*    Called modules.       gccoll - collection master service.
003400*                          gcset  - bundle registry service.
003500***
003600*    Files used.           gcctl.dat   - run-control parameter.
003700*                          gcprint.dat - set pricing report.
003800***
003900* Changes:
004000* 19/02/90 vbc - 1.00 Created.
004100* 30/07/98 vbc - 1.01 Widened cert list to 20 members.
004200* 03/09/98 vbc - 1.02 Added SETID delete path.
004300* 17/11/98 vbc - 1.03 Y2K review - no dates held on this file.
004400* 09/05/99 vbc -    . Tidy up of comments only, no logic change.
004500* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.
004600* 15/01/17 vbc -      Upgraded for v3.02 RDB build, logic n/c.
004700* 20/09/25 vbc - 3.3  Version update and builds reset.
004800* 09/08/26 vbc - 1.04 QA req 4472 - LIST mode built the bundle on
004900*                     a not-found/sold/unpriced or repeated cert
005000*                     without stopping - 4100/new 4150 now set
005100*                     Ws-Invalid-Sw and 4000 aborts on it before
005200*                     CREATE.
005300* 09/08/26 vbc - 1.05 QA req 4474 - CREATE's return code from
005400*                     gcset was never looked at - a next-id
005500*                     collision went straight to REWRITE/print
005600*                     as if nothing was wrong.  4000 now checks
005700*                     it and displays GC024 before REWRITE.
005800*
005900 environment              division.
006000*================================
006100*
006200 configuration            section.
006300 special-names.
006400     class     Gc-Setp-Alpha-Class is "A" thru "Z"
006500     upsi-0    is Gc-Setp-Test-Sw.
006600*
006700 input-output             section.
006800 file-control.
006900     copy "selgcctl.cob".
007000     copy "selgcprt.cob".
007100*
007200 data                     division.
007300*================================
007400*
007500 file section.
007600*
007700     copy "fdgcctl.cob".
007800     copy "fdgcprt.cob".
007900*
008000 working-storage section.
008100*------------------------
008200 77  Prog-Name            pic x(15) value "GCSETPRC (1.05)".
008300*
008400 01  Ws-Switches.
008500     03  Gc-Ctl-Status         pic xx.
008600     03  Gc-Print-Status       pic xx.
008700     03  Ws-Dupe-Set-Sw        pic x     value "N".
008800         88  Ws-Dupe-Set-Found           value "Y".
008900     03  Ws-Invalid-Sw         pic x     value "N".
009000         88  Ws-Member-Invalid           value "Y".
009100     03  filler                pic x(2).
009200*
009300 01  Ws-Counters.
009400     03  Ws-Ix                 pic 9(4)  comp.
009500     03  Ws-Jx                 pic 9(4)  comp.
009600     03  Ws-Match-Count        pic 9(4)  comp.
009700     03  Ws-Exp                pic s9(3) comp-3.
009800     03  filler                pic x(2).
009900*
010000 01  Ws-Work-Fields.
010100     03  Ws-Orig-Total         pic 9(11).
010200     03  Ws-Card-Price         pic 9(9).
010300     03  Ws-Factor             pic s9(3)v9(8)  comp-3.
010400     03  Ws-Discounted         pic s9(11)v9(4) comp-3.
010500     03  Ws-New-Price          pic 9(9).
010600     03  Ws-Abs-Discount       pic 9(9).
010700     03  Ws-Pct-Off            pic s9(3)v99    comp-3.
010800     03  Ws-Found-Sw           pic x           value "N".
010900         88  Ws-Cert-Found                     value "Y".
011000     03  Ws-All-Match-Sw       pic x           value "N".
011100         88  Ws-All-Matched                    value "Y".
011200     03  filler                pic x(1).
011300*
011400 01  Ws-Price-Group.
011500     03  Ws-Price-Value        pic 9(11).
011600 01  Ws-Price-Edit redefines Ws-Price-Group.
011700     03  Ws-Price-Zzz          pic z,zzz,zzz,zz9.
011800*
011900 01  Ws-Pct-Group.
012000     03  Ws-Pct-Value          pic s9(3)v99.
012100 01  Ws-Pct-Edit redefines Ws-Pct-Group.
012200     03  Ws-Pct-Zzz            pic z9.99.
012300*
012400 01  Ws-Cnt-Group.
012500     03  Ws-Cnt-Value          pic 9(2).
012600 01  Ws-Cnt-Edit redefines Ws-Cnt-Group.
012700     03  Ws-Cnt-Zz9            pic z9.
012800*
012900 01  Ws-Print-Line-Work.
013000     03  Ws-Print-Text         pic x(100).
013100     03  filler                pic x(1).
013200*
013300* Candidate member list for a LIST-mode build, kept apart from
013400* GC-Set-Rec since that group is reused as scratch on every
013500* GETIDX call made while scanning the registry for a duplicate.
013600 01  Ws-New-Set-Candidate.
013700     03  Ws-New-Cert-Count     pic 9(2).
013800     03  Ws-New-Certs          pic x(10) occurs 20 times
013900                                indexed by Ws-New-Cert-Ix.
014000     03  filler                pic x(1).
014100*
014200     copy "wsgcmsg.cob".
014300*
014400     copy "wsgclnk.cob".
014500*
014600 procedure division.
014700*===================
014800*
014900 0000-Gcsetprc-Main.
015000     open     input Gc-Ctl-File.
015100     read     Gc-Ctl-File.
015200     close    Gc-Ctl-File.
015300     open     output Gc-Print-File.
015400     move     "LOADCOLL" to GC-Coll-Function.
015500     call     "gccoll" using GC-Coll-Linkage.
015600     move     "LOAD" to GC-Set-Function.
015700     call     "gcset" using GC-Set-Linkage.
015800     evaluate Ctl-Mode
015900         when  "CERT"
016000               perform 3000-Single-Cert-Mode thru 3000-Exit
016100         when  "LIST"
016200               perform 4000-Cert-List-Mode thru 4000-Exit
016300         when  "SETID"
016400               perform 5000-Set-Id-Mode thru 5000-Exit
016500         when  other
016600               display "GCSETPRC - bad Ctl-Mode " Ctl-Mode
016700     end-evaluate.
016800     close    Gc-Print-File.
016900     stop     run.
017000*
017100*----------------------------------------------------------------
017200* Every set the cert belongs to is found by a plain scan of the
017300* whole resident registry - simplest possible index for a table
017400* that never runs to more than a few hundred bundles.
017500*----------------------------------------------------------------
017600 3000-Single-Cert-Mode.
017700     move     zero to Ws-Match-Count.
017800     perform  3050-Scan-Sets-For-Cert
017900              varying GC-Set-Index from 1 by 1
018000              until GC-Set-Index > GC-Set-Count.
018100     if       Ws-Match-Count = zero
018200              display GC025 Ctl-Cert.
018300 3000-Exit.
018400     exit.
018500*
018600 3050-Scan-Sets-For-Cert.
018700     move     "GETIDX" to GC-Set-Function.
018800     call     "gcset" using GC-Set-Linkage.
018900     move     "N" to Ws-Found-Sw.
019000     perform  3060-Check-Member
019100              varying Ws-Jx from 1 by 1
019200              until Ws-Jx > GC-Set-Rec-Cert-Count.
019300     if       Ws-Cert-Found
019400              add 1 to Ws-Match-Count
019500              perform 3100-Reprice-And-Print thru 3100-Exit.
019600*
019700 3060-Check-Member.
019800     if       GC-Set-Rec-Certs (Ws-Jx) = Ctl-Cert
019900              move "Y" to Ws-Found-Sw.
020000*
020100*----------------------------------------------------------------
020200* Recompute the bundle price off each member's current asking
020300* price and rewrite the registry if it has drifted from stored.
020400*----------------------------------------------------------------
020500 3100-Reprice-And-Print.
020600     perform  4500-Compute-Discount thru 4500-Exit.
020700     move     spaces to Ws-Print-Text.
020800     move     GC-Set-Rec-Price to Ws-Price-Value.
020900     string   "Set " delimited size
021000              GC-Set-Rec-Id delimited size
021100              " stored " delimited size
021200              Ws-Price-Zzz delimited size
021300              into Ws-Print-Text
021400     end-string.
021500     move     Ws-Print-Text to Gc-Print-Line.
021600     write    Gc-Print-Line.
021700     move     spaces to Ws-Print-Text.
021800     move     Ws-New-Price to Ws-Price-Value.
021900     string   "     recalculated " delimited size
022000              Ws-Price-Zzz delimited size
022100              into Ws-Print-Text
022200     end-string.
022300     move     Ws-Print-Text to Gc-Print-Line.
022400     write    Gc-Print-Line.
022500     if       Ws-New-Price not = GC-Set-Rec-Price
022600              move Ws-New-Price to GC-Set-Rec-Price
022700              perform 3150-Save-Reprice thru 3150-Exit.
022800 3100-Exit.
022900     exit.
023000*
023100*----------------------------------------------------------------
023200* UPDATE stores the new price into this set's own registry entry
023300* by id, REWRITE then flushes the whole table back to file.
023400*----------------------------------------------------------------
023500 3150-Save-Reprice.
023600     move     "UPDATE" to GC-Set-Function.
023700     call     "gcset" using GC-Set-Linkage.
023800     move     "REWRITE" to GC-Set-Function.
023900     call     "gcset" using GC-Set-Linkage.
024000 3150-Exit.
024100     exit.
024200*
024300*----------------------------------------------------------------
024400* Sum, apply the stacked discount, and floor to the house
024500* rounding unit - shared by the CERT reprice and LIST build.
024600*----------------------------------------------------------------
024700 4500-Compute-Discount.
024800     move     zero to Ws-Orig-Total.
024900     perform  4510-Add-Member-Price
025000              varying Ws-Jx from 1 by 1
025100              until Ws-Jx > GC-Set-Rec-Cert-Count.
025200     compute  Ws-Exp = GC-Set-Rec-Cert-Count - 1.
025300     if       Ws-Exp > Gc-Set-Max-Stack
025400              move Gc-Set-Max-Stack to Ws-Exp.
025500     compute  Ws-Factor =
025600              (1 - Gc-Set-Discount) ** Ws-Exp.
025700     compute  Ws-Factor rounded =
025800              Ws-Factor * (1 - Gc-Set-Addl-Discount).
025900     compute  Ws-Discounted rounded = Ws-Orig-Total * Ws-Factor.
026000     divide   Ws-Discounted by Gc-Set-Rounding-Unit
026100              giving Ws-New-Price.
026200     multiply Ws-New-Price by Gc-Set-Rounding-Unit
026300              giving Ws-New-Price.
026400     compute  Ws-Abs-Discount = Ws-Orig-Total - Ws-New-Price.
026500     if       Ws-Orig-Total not = zero
026600              compute Ws-Pct-Off rounded =
026700                      100 -
026800                      (Ws-New-Price / Ws-Orig-Total * 100).
026900 4500-Exit.
027000     exit.
027100*
027200 4510-Add-Member-Price.
027300     move     "GETCARD" to GC-Coll-Function.
027400     move     GC-Set-Rec-Certs (Ws-Jx)
027500              to Card-Cert of GC-Coll-Card-Rec.
027600     call     "gccoll" using GC-Coll-Linkage.
027700     if       GC-Coll-Return-Code = "00"
027800              add Card-Sell-Price of GC-Coll-Card-Rec
027900                  to Ws-Orig-Total.
028000*
028100*----------------------------------------------------------------
028200* Validate the cert list - two or more members, every member on
028300* file/unsold/priced, no cert repeated - refuse a duplicate
028400* membership against the registry, then price the new bundle,
028500* hand out the next id and rewrite the registry.  Any validation
028600* failure sets Ws-Invalid-Sw and the whole build is abandoned.
028700*----------------------------------------------------------------
028800 4000-Cert-List-Mode.
028900     move     "N" to Ws-Invalid-Sw.
029000     if       Ctl-Cert-List-Count < 2
029100              display GC021
029200              go to 4000-Exit.
029300     move     Ctl-Cert-List-Count to Ws-New-Cert-Count.
029400     perform  4050-Copy-List-Member
029500              varying Ws-Ix from 1 by 1
029600              until Ws-Ix > Ws-New-Cert-Count.
029700     perform  4100-Validate-Member
029800              varying Ws-Jx from 1 by 1
029900              until Ws-Jx > Ws-New-Cert-Count.
030000     perform  4150-Check-List-Dupes
030100              varying Ws-Ix from 1 by 1
030200              until Ws-Ix > Ws-New-Cert-Count.
030300     if       Ws-Member-Invalid
030400              go to 4000-Exit.
030500     move     "N" to Ws-Dupe-Set-Sw.
030600     perform  4200-Scan-For-Dupe-Set
030700              varying GC-Set-Index from 1 by 1
030800              until GC-Set-Index > GC-Set-Count.
030900     if       Ws-Dupe-Set-Found
031000              display GC023
031100              go to 4000-Exit.
031200     move     Ws-New-Cert-Count to GC-Set-Rec-Cert-Count.
031300     move     Ws-New-Certs to GC-Set-Rec-Certs.
031400     perform  4500-Compute-Discount thru 4500-Exit.
031500     move     Ws-New-Price to GC-Set-Rec-Price.
031600     move     "CREATE" to GC-Set-Function.
031700     call     "gcset" using GC-Set-Linkage.
031800     if       GC-Set-Return-Code not = "00"
031900              display GC024 GC-Set-Rec-Id
032000              go to 4000-Exit.
032100     move     "REWRITE" to GC-Set-Function.
032200     call     "gcset" using GC-Set-Linkage.
032300     perform  4700-Print-New-Set thru 4700-Exit.
032400 4000-Exit.
032500     exit.
032600*
032700 4050-Copy-List-Member.
032800     move     Ctl-Cert-List (Ws-Ix) to Ws-New-Certs (Ws-Ix).
032900*
033000 4100-Validate-Member.
033100     move     "GETCARD" to GC-Coll-Function.
033200     move     Ws-New-Certs (Ws-Jx)
033300              to Card-Cert of GC-Coll-Card-Rec.
033400     call     "gccoll" using GC-Coll-Linkage.
033500     if       GC-Coll-Return-Code not = "00"
033600              display GC005 Ws-New-Certs (Ws-Jx)
033700              move "Y" to Ws-Invalid-Sw
033800              go to 4100-Exit.
033900     if       Card-Sold of GC-Coll-Card-Rec = "Y"
034000              or Card-Sell-Price of GC-Coll-Card-Rec = zero
034100              display GC022 Ws-New-Certs (Ws-Jx)
034200              move "Y" to Ws-Invalid-Sw.
034300 4100-Exit.
034400     exit.
034500*
034600*----------------------------------------------------------------
034700* One member may not appear twice in the same LIST build - each
034800* member is compared against every other member in the list.
034900*----------------------------------------------------------------
035000 4150-Check-List-Dupes.
035100     perform  4160-Compare-One-Pair
035200              varying Ws-Jx from 1 by 1
035300              until Ws-Jx > Ws-New-Cert-Count.
035400*
035500*                    Compare each pair once - higher index only.
035600 4160-Compare-One-Pair.
035700     if       Ws-Jx > Ws-Ix
035800              and Ws-New-Certs (Ws-Ix) = Ws-New-Certs (Ws-Jx)
035900              display GC026 Ws-New-Certs (Ws-Ix)
036000              move "Y" to Ws-Invalid-Sw.
036100*
036200*----------------------------------------------------------------
036300* Same membership regardless of order counts as an identical
036400* set already on file.  GC-Set-Rec is scratch here for every
036500* existing set fetched, the candidate stays in Ws-New-Certs.
036600*----------------------------------------------------------------
036700 4200-Scan-For-Dupe-Set.
036800     move     "GETIDX" to GC-Set-Function.
036900     call     "gcset" using GC-Set-Linkage.
037000     if       GC-Set-Rec-Cert-Count = Ws-New-Cert-Count
037100              move "Y" to Ws-All-Match-Sw
037200              perform 4250-Compare-Members
037300                      varying Ws-Ix from 1 by 1
037400                      until Ws-Ix > Ws-New-Cert-Count
037500              if   Ws-All-Matched
037600                   move "Y" to Ws-Dupe-Set-Sw
037700              end-if.
037800*
037900 4250-Compare-Members.
038000     move     "N" to Ws-Found-Sw.
038100     perform  4260-Compare-One
038200              varying Ws-Jx from 1 by 1
038300              until Ws-Jx > GC-Set-Rec-Cert-Count.
038400     if       not Ws-Cert-Found
038500              move "N" to Ws-All-Match-Sw.
038600*
038700 4260-Compare-One.
038800     if       GC-Set-Rec-Certs (Ws-Jx) = Ws-New-Certs (Ws-Ix)
038900              move "Y" to Ws-Found-Sw.
039000*
039100 4700-Print-New-Set.
039200     move     spaces to Ws-Print-Text.
039300     move     Ws-Orig-Total to Ws-Price-Value.
039400     move     Ws-New-Cert-Count to Ws-Cnt-Value.
039500     string   "New set " delimited size
039600              GC-Set-Rec-Id delimited size
039700              " (" delimited size
039800              Ws-Cnt-Zz9 delimited size
039900              " certs) original " delimited size
040000              Ws-Price-Zzz delimited size
040100              into Ws-Print-Text
040200     end-string.
040300     move     Ws-Print-Text to Gc-Print-Line.
040400     write    Gc-Print-Line.
040500     move     spaces to Ws-Print-Text.
040600     move     Ws-New-Price to Ws-Price-Value.
040700     move     Ws-Pct-Off to Ws-Pct-Value.
040800     string   "     discounted " delimited size
040900              Ws-Price-Zzz delimited size
041000              " off " delimited size
041100              Ws-Abs-Discount delimited size
041200              " (" delimited size
041300              Ws-Pct-Zzz delimited size
041400              "%)" delimited size
041500              into Ws-Print-Text
041600     end-string.
041700     move     Ws-Print-Text to Gc-Print-Line.
041800     write    Gc-Print-Line.
041900 4700-Exit.
042000     exit.
042100*
042200*----------------------------------------------------------------
042300* Display an existing set as-is - stored figures only, no
042400* recalculation - and delete it on request.
042500*----------------------------------------------------------------
042600 5000-Set-Id-Mode.
042700     move     "GETBYID" to GC-Set-Function.
042800     move     Ctl-Set-Id to GC-Set-Rec-Id.
042900     call     "gcset" using GC-Set-Linkage.
043000     if       GC-Set-Return-Code not = "00"
043100              display GC005 Ctl-Set-Id
043200              go to 5000-Exit.
043300     move     spaces to Ws-Print-Text.
043400     move     GC-Set-Rec-Price to Ws-Price-Value.
043500     string   "Set " delimited size
043600              GC-Set-Rec-Id delimited size
043700              " price " delimited size
043800              Ws-Price-Zzz delimited size
043900              into Ws-Print-Text
044000     end-string.
044100     move     Ws-Print-Text to Gc-Print-Line.
044200     write    Gc-Print-Line.
044300     if       Ctl-Delete-Flag = "Y"
044400              move "DELETE" to GC-Set-Function
044500              call "gcset" using GC-Set-Linkage
044600              move "REWRITE" to GC-Set-Function
044700              call "gcset" using GC-Set-Linkage.
044800 5000-Exit.
044900     exit.
045000*
