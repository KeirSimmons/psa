000100*****************************************************************
000200*                                                                *
000300*            Graded Card Detail / Equivalence Finder             *
000400*       Batch job - one card's detail, dupes and set matches     *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification           division.
000900*================================
001000*
001100      program-id.          gcfind.
001200***
001300*    Author.               Vincent B Coen FBCS, FIDM, FIDPM.
001400***
001500*    Installation.         Applewood Computers.
001600***
001700*    Date-Written.         27/10/93.
001800***
001900*    Date-Compiled.
002000***
002100*    Security.             Copyright (C) 1997-2026, V B Coen.
002200*                          Distributed under the GNU GPL.
002300*                          See the file COPYING for details.
002400***
002500*    Remarks.              Batch replacement for the interactive
002600*                          card-lookup screen.  A Y in the run
002700*                          control's price flag prints just the
002800*                          stored asking price; otherwise, print
002900*                          the card's own detail with species
003000*                          names resolved, its dupes,
003100*                          same-species and background-species
003200*                          matches, and the sets it belongs to.
003300***
003400*    Called modules.       gccoll - collection master service.
003500*                          gcdex  - species catalogue service.
003600*                          gcset  - bundle registry service.
003700***
003800*    Files used.           gcctl.dat   - run-control parameter.
003900*                          gcprint.dat - card detail report.
004000***
004100* Changes:
004200* 27/10/93 vbc - 1.00 Created.
004300* 03/09/98 vbc - 1.01 Added same-set match listing off gcset.
004400* 17/11/98 vbc - 1.02 Y2K review - Card-Last-Updated already text
004500*                     ccyy-mm-dd, no packed dates in this program.
004600* 09/05/99 vbc -    . Tidy up of comments only, no logic change.
004700* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.
004800* 15/01/17 vbc -      Upgraded for v3.02 RDB build, logic n/c.
004900* 20/09/25 vbc - 3.3  Version update and builds reset.
005000* 09/08/26 vbc - 1.03 Added split/alternate views of the fold
005100*                     table and the resolved species name, held
005200*                     in reserve for a partial-fold lookup - no
005300*                     change to the resolve/print logic itself.
005400*
005500 environment              division.
005600*================================
005700*
005800 configuration            section.
005900 special-names.
006000     class     Gc-Find-Alpha-Class is "A" thru "Z"
006100     upsi-0    is Gc-Find-Test-Sw.
006200*
006300 input-output             section.
006400 file-control.
006500     copy "selgcctl.cob".
006600     copy "selgcprt.cob".
006700*
006800 data                     division.
006900*================================
007000*
007100 file section.
007200*
007300     copy "fdgcctl.cob".
007400     copy "fdgcprt.cob".
007500*
007600 working-storage section.
007700*------------------------
007800 77  Prog-Name            pic x(15) value "GCFIND (1.03)".
007900*
008000 01  Ws-Switches.
008100     03  Gc-Ctl-Status         pic xx.
008200     03  Gc-Print-Status       pic xx.
008300     03  Ws-Found-Sw           pic x     value "N".
008400         88  Ws-Cert-Found               value "Y".
008500     03  filler                pic x(3).
008600*
008700 01  Ws-Counters.
008800     03  Ws-Card-Idx           pic 9(4)  comp.
008900     03  Ws-Bg-Idx             pic 9(4)  comp.
009000     03  Ws-Match-Count        pic 9(4)  comp.
009100     03  filler                pic x(2).
009200*
009300 01  Ws-Fold-Alphabet.
009400     03  Ws-Lower    pic x(26)
009500                     value "abcdefghijklmnopqrstuvwxyz".
009600     03  Ws-Upper    pic x(26)
009700                     value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009800* 09/08/26 vbc - split view of the fold table, kept apart from the
009900* INSPECT above, for the day this needs a partial vowel-only fold.
010000 01  Ws-Fold-Halves redefines Ws-Fold-Alphabet.
010100     03  Ws-Fold-Lower-Half    pic x(26).
010200     03  Ws-Fold-Upper-Half    pic x(26).
010300*
010400 01  Ws-Work-Fields.
010500     03  Ws-Species-Name       pic x(20).
010600     03  Ws-Bg-Species-Name    pic x(20).
010700     03  Ws-Self-Pkmn          pic 9(4).
010800     03  filler                pic x(2).
010900 01  Ws-Species-Name-Split redefines Ws-Work-Fields.
011000     03  Ws-Species-First-Char pic x.
011100     03  filler                pic x(45).
011200*
011300 01  Ws-Price-Group.
011400     03  Ws-Price-Value        pic 9(9).
011500 01  Ws-Price-Edit redefines Ws-Price-Group.
011600     03  Ws-Price-Zzz          pic zzz,zzz,zz9.
011700*
011800 01  Ws-Print-Line-Work.
011900     03  Ws-Print-Text         pic x(100).
012000     03  filler                pic x(1).
012100*
012200     copy "wsgcmsg.cob".
012300*
012400     copy "wsgclnk.cob".
012500*
012600 procedure division.
012700*===================
012800*
012900 0000-Gcfind-Main.
013000     open     input Gc-Ctl-File.
013100     read     Gc-Ctl-File.
013200     close    Gc-Ctl-File.
013300     open     output Gc-Print-File.
013400     move     "LOADCOLL" to GC-Coll-Function.
013500     call     "gccoll" using GC-Coll-Linkage.
013600     move     "LOAD" to GC-Set-Function.
013700     call     "gcset" using GC-Set-Linkage.
013800     move     "GETCARD" to GC-Coll-Function.
013900     move     Ctl-Cert to Card-Cert of GC-Coll-Card-Rec.
014000     call     "gccoll" using GC-Coll-Linkage.
014100     if       GC-Coll-Return-Code not = "00"
014200              display GC005 Ctl-Cert
014300              go to 0000-Wrapup.
014400     if       Ctl-Price-Only-Flag = "Y"
014500              perform 2000-Print-Price-Only thru 2000-Exit
014600     else
014700              perform 3000-Print-Full-Detail thru 3000-Exit.
014800 0000-Wrapup.
014900     close    Gc-Print-File.
015000     stop     run.
015100*
015200*----------------------------------------------------------------
015300* Price-only flag - nothing but the stored asking price.
015400*----------------------------------------------------------------
015500 2000-Print-Price-Only.
015600     move     spaces to Ws-Print-Text.
015700     move     Card-Sell-Price of GC-Coll-Card-Rec
015800              to Ws-Price-Value.
015900     string   "Cert " delimited size
016000              Ctl-Cert delimited size
016100              " asking price " delimited size
016200              Ws-Price-Zzz delimited size
016300              into Ws-Print-Text
016400     end-string.
016500     move     Ws-Print-Text to Gc-Print-Line.
016600     write    Gc-Print-Line.
016700 2000-Exit.
016800     exit.
016900*
017000*----------------------------------------------------------------
017100* Full detail - card data with species names resolved, then the
017200* four cross-reference listings.
017300*----------------------------------------------------------------
017400 3000-Print-Full-Detail.
017500     move     Card-Pkmn of GC-Coll-Card-Rec to Ws-Self-Pkmn.
017600     perform  3100-Resolve-Species thru 3100-Exit.
017700     perform  3200-Print-Card-Body thru 3200-Exit.
017800     perform  3300-Print-Own-Background thru 3300-Exit.
017900     perform  4000-Print-Dupes thru 4000-Exit.
018000     perform  5000-Print-Same-Species thru 5000-Exit.
018100     perform  6000-Print-Bg-Matches thru 6000-Exit.
018200     perform  7000-Print-Same-Set thru 7000-Exit.
018300 3000-Exit.
018400     exit.
018500*
018600*----------------------------------------------------------------
018700* Forward name resolution is not needed here - the master holds
018800* only the dex number, so every lookup is a reverse (id to name).
018900*----------------------------------------------------------------
019000 3100-Resolve-Species.
019100     move     spaces to Ws-Species-Name.
019200     if       Ws-Self-Pkmn not = zero
019300              move "REV" to GC-Dex-Function
019400              move Ws-Self-Pkmn to GC-Dex-Id
019500              call "gcdex" using GC-Dex-Linkage
019600              if   GC-Dex-Found-Flag = "Y"
019700                   move GC-Dex-Name to Ws-Species-Name
019800                   inspect Ws-Species-Name
019900                           converting Ws-Lower to Ws-Upper
020000              else
020100                   move "(unknwn card)" to Ws-Species-Name
020200              end-if
020300     else
020400              move "(unknwn card)" to Ws-Species-Name.
020500 3100-Exit.
020600     exit.
020700*
020800 3200-Print-Card-Body.
020900     move     spaces to Ws-Print-Text.
021000     string   "Cert " delimited size
021100              Card-Cert of GC-Coll-Card-Rec delimited size
021200              " " delimited size
021300              Ws-Species-Name delimited size
021400              into Ws-Print-Text
021500     end-string.
021600     move     Ws-Print-Text to Gc-Print-Line.
021700     write    Gc-Print-Line.
021800     move     spaces to Ws-Print-Text.
021900     string   "  Year " delimited size
022000              Card-Year of GC-Coll-Card-Rec delimited size
022100              " Grade " delimited size
022200              Card-Grade of GC-Coll-Card-Rec delimited size
022300              " Set " delimited size
022400              Card-Set of GC-Coll-Card-Rec delimited size
022500              into Ws-Print-Text
022600     end-string.
022700     move     Ws-Print-Text to Gc-Print-Line.
022800     write    Gc-Print-Line.
022900     move     spaces to Ws-Print-Text.
023000     move     Card-Sell-Price of GC-Coll-Card-Rec
023100              to Ws-Price-Value.
023200     string   "  Asking price " delimited size
023300              Ws-Price-Zzz delimited size
023400              " Sold " delimited size
023500              Card-Sold of GC-Coll-Card-Rec delimited size
023600              " Avg price " delimited size
023700              into Ws-Print-Text
023800     end-string.
023900     move     Ws-Print-Text to Gc-Print-Line.
024000     write    Gc-Print-Line.
024100     move     spaces to Ws-Print-Text.
024200     move     Card-Avg-Price of GC-Coll-Card-Rec
024300              to Ws-Price-Value.
024400     string   "  Avg price " delimited size
024500              Ws-Price-Zzz delimited size
024600              " Updated " delimited size
024700              Card-Last-Updated of GC-Coll-Card-Rec delimited size
024800              into Ws-Print-Text
024900     end-string.
025000     move     Ws-Print-Text to Gc-Print-Line.
025100     write    Gc-Print-Line.
025200 3200-Exit.
025300     exit.
025400*
025500*----------------------------------------------------------------
025600* This card's own background species, name resolved and folded to
025700* upper case per the house display rule.
025800*----------------------------------------------------------------
025900 3300-Print-Own-Background.
026000     move     spaces to Ws-Print-Text.
026100     move     "  Background species -" to Ws-Print-Text.
026200     move     Ws-Print-Text to Gc-Print-Line.
026300     write    Gc-Print-Line.
026400     perform  3350-Print-One-Bg
026500              varying Ws-Bg-Idx from 1 by 1
026600              until Ws-Bg-Idx > 10.
026700 3300-Exit.
026800     exit.
026900*
027000 3350-Print-One-Bg.
027100     if       Card-Contains-Pkmn (Ws-Bg-Idx) of GC-Coll-Card-Rec
027200              not = zero
027300              move "REV" to GC-Dex-Function
027400              move Card-Contains-Pkmn (Ws-Bg-Idx)
027500                   of GC-Coll-Card-Rec to GC-Dex-Id
027600              call "gcdex" using GC-Dex-Linkage
027700              if   GC-Dex-Found-Flag = "Y"
027800                   move GC-Dex-Name to Ws-Bg-Species-Name
027900                   inspect Ws-Bg-Species-Name
028000                           converting Ws-Lower to Ws-Upper
028100              else
028200                   move spaces to Ws-Bg-Species-Name
028300              end-if
028400              move spaces to Ws-Print-Text
028500              string "    " delimited size
028600                     Ws-Bg-Species-Name delimited size
028700                     into Ws-Print-Text
028800              end-string
028900              move Ws-Print-Text to Gc-Print-Line
029000              write Gc-Print-Line.
029100*
029200*----------------------------------------------------------------
029300* Equivalent cards - the base-key group gccoll already built while
029400* loading, flat probability 1.0 per the house equivalence rule.
029500*----------------------------------------------------------------
029600 4000-Print-Dupes.
029700     move     "DUPES" to GC-Coll-Function.
029800     move     Ctl-Cert to Card-Cert of GC-Coll-Card-Rec.
029900     call     "gccoll" using GC-Coll-Linkage.
030000     move     spaces to Ws-Print-Text.
030100     move     GC-Coll-Dupe-Count to Ws-Match-Count.
030200     string   "Equivalent cards - " delimited size
030300              Ws-Match-Count delimited size
030400              " found" delimited size
030500              into Ws-Print-Text
030600     end-string.
030700     move     Ws-Print-Text to Gc-Print-Line.
030800     write    Gc-Print-Line.
030900     perform  4050-Print-One-Dupe
031000              varying GC-Coll-Dupe-Idx from 1 by 1
031100              until GC-Coll-Dupe-Idx > GC-Coll-Dupe-Count.
031200 4000-Exit.
031300     exit.
031400*
031500 4050-Print-One-Dupe.
031600     move     spaces to Ws-Print-Text.
031700     string   "  " delimited size
031800              GC-Coll-Dupe-Certs (GC-Coll-Dupe-Idx) delimited size
031900              " probability 1.00" delimited size
032000              into Ws-Print-Text
032100     end-string.
032200     move     Ws-Print-Text to Gc-Print-Line.
032300     write    Gc-Print-Line.
032400*
032500*----------------------------------------------------------------
032600* Same species - every other card sharing this card's own dex
032700* number, off a plain whole-table scan.
032800*----------------------------------------------------------------
032900 5000-Print-Same-Species.
033000     move     zero to Ws-Match-Count.
033100     if       Ws-Self-Pkmn = zero
033200              go to 5000-Exit.
033300     move     spaces to Ws-Print-Text.
033400     move     "Same species -" to Ws-Print-Text.
033500     move     Ws-Print-Text to Gc-Print-Line.
033600     write    Gc-Print-Line.
033700     perform  5050-Check-Species-Card
033800              varying Ws-Card-Idx from 1 by 1
033900              until Ws-Card-Idx > GC-Coll-Card-Count.
034000 5000-Exit.
034100     exit.
034200*
034300 5050-Check-Species-Card.
034400     move     "GETIDX" to GC-Coll-Function.
034500     move     Ws-Card-Idx to GC-Coll-Index.
034600     call     "gccoll" using GC-Coll-Linkage.
034700     if       Card-Pkmn of GC-Coll-Card-Rec = Ws-Self-Pkmn
034800              and Card-Cert of GC-Coll-Card-Rec not = Ctl-Cert
034900              add 1 to Ws-Match-Count
035000              move spaces to Ws-Print-Text
035100              string "  " delimited size
035200                     Card-Cert of GC-Coll-Card-Rec delimited size
035300                     into Ws-Print-Text
035400              end-string
035500              move Ws-Print-Text to Gc-Print-Line
035600              write Gc-Print-Line.
035700*
035800*----------------------------------------------------------------
035900* Background matches - other cards whose background-species table
036000* lists this card's own species number anywhere in it.
036100*----------------------------------------------------------------
036200 6000-Print-Bg-Matches.
036300     move     zero to Ws-Match-Count.
036400     if       Ws-Self-Pkmn = zero
036500              go to 6000-Exit.
036600     move     spaces to Ws-Print-Text.
036700     move     "In background of -" to Ws-Print-Text.
036800     move     Ws-Print-Text to Gc-Print-Line.
036900     write    Gc-Print-Line.
037000     perform  6050-Check-Bg-Card
037100              varying Ws-Card-Idx from 1 by 1
037200              until Ws-Card-Idx > GC-Coll-Card-Count.
037300 6000-Exit.
037400     exit.
037500*
037600 6050-Check-Bg-Card.
037700     move     "GETIDX" to GC-Coll-Function.
037800     move     Ws-Card-Idx to GC-Coll-Index.
037900     call     "gccoll" using GC-Coll-Linkage.
038000     if       Card-Cert of GC-Coll-Card-Rec not = Ctl-Cert
038100              move "N" to Ws-Found-Sw
038200              perform 6100-Scan-Bg-Table
038300                      varying Ws-Bg-Idx from 1 by 1
038400                      until Ws-Bg-Idx > 10
038500              if   Ws-Cert-Found
038600                   add 1 to Ws-Match-Count
038700                   move spaces to Ws-Print-Text
038800                   string "  " delimited size
038900                          Card-Cert of GC-Coll-Card-Rec
039000                                     delimited size
039100                          into Ws-Print-Text
039200                   end-string
039300                   move Ws-Print-Text to Gc-Print-Line
039400                   write Gc-Print-Line
039500              end-if.
039600*
039700 6100-Scan-Bg-Table.
039800     if       Card-Contains-Pkmn (Ws-Bg-Idx) of GC-Coll-Card-Rec
039900              = Ws-Self-Pkmn
040000              move "Y" to Ws-Found-Sw.
040100*
040200*----------------------------------------------------------------
040300* Same set - every set this cert belongs to, off a plain scan of
040400* the whole resident bundle registry, other members only.
040500*----------------------------------------------------------------
040600 7000-Print-Same-Set.
040700     move     zero to Ws-Match-Count.
040800     move     spaces to Ws-Print-Text.
040900     move     "Same set -" to Ws-Print-Text.
041000     move     Ws-Print-Text to Gc-Print-Line.
041100     write    Gc-Print-Line.
041200     perform  7050-Scan-One-Set
041300              varying GC-Set-Index from 1 by 1
041400              until GC-Set-Index > GC-Set-Count.
041500     if       Ws-Match-Count = zero
041600              move "  none" to Ws-Print-Text
041700              move Ws-Print-Text to Gc-Print-Line
041800              write Gc-Print-Line.
041900 7000-Exit.
042000     exit.
042100*
042200 7050-Scan-One-Set.
042300     move     "GETIDX" to GC-Set-Function.
042400     call     "gcset" using GC-Set-Linkage.
042500     move     "N" to Ws-Found-Sw.
042600     perform  7100-Check-Set-Member
042700              varying Ws-Bg-Idx from 1 by 1
042800              until Ws-Bg-Idx > GC-Set-Rec-Cert-Count.
042900     if       Ws-Cert-Found
043000              perform 7150-Print-Set-Members
043100                      varying Ws-Bg-Idx from 1 by 1
043200                      until Ws-Bg-Idx > GC-Set-Rec-Cert-Count.
043300*
043400 7100-Check-Set-Member.
043500     if       GC-Set-Rec-Certs (Ws-Bg-Idx) = Ctl-Cert
043600              move "Y" to Ws-Found-Sw.
043700*
043800 7150-Print-Set-Members.
043900     if       GC-Set-Rec-Certs (Ws-Bg-Idx) not = Ctl-Cert
044000              add 1 to Ws-Match-Count
044100              move spaces to Ws-Print-Text
044200              string "  set " delimited size
044300                     GC-Set-Rec-Id delimited size
044400                     " member " delimited size
044500                     GC-Set-Rec-Certs (Ws-Bg-Idx) delimited size
044600                     into Ws-Print-Text
044700              end-string
044800              move Ws-Print-Text to Gc-Print-Line
044900              write Gc-Print-Line.
045000*
